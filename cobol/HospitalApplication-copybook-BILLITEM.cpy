000100******************************************************************
000200* BILLITEM - BILLING LINE-ITEM DETAIL RECORD.  CHILD OF INVHDR,  *
000300*            GROUPED BY INVOICE-ID ON THE DETAIL FILE.  THE      *
000400*            BILLING SUMMARY RUN (BILRPT01) SUMS ITEM-TOTAL OVER *
000500*            EACH INVOICE-ID GROUP TO DERIVE THE INVOICE SUBTOTAL.*
000600******************************************************************
000700 01  BILLING-ITEM-REC.
000800     05  BI-INVOICE-ID               PIC X(07).
000900     05  ITEM-ID                     PIC X(06).
001000     05  ITEM-DESCRIPTION            PIC X(40).
001100     05  QUANTITY                    PIC 9(03).
001200     05  UNIT-PRICE                  PIC S9(5)V99.
001300     05  ITEM-TOTAL                  PIC S9(5)V99.
001400     05  FILLER                      PIC X(06).
