000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INVRPT01.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/19/88.
000600 DATE-COMPILED. 09/19/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SUMMARIZES THE SUPPLY-ROOM INVENTORY
001300*          MASTER FILE (INVNMSTR).  STOCK-STATUS ON THE FILE IS
001400*          WHATEVER IT WAS AS OF THE LAST RUN - THIS PROGRAM NEVER
001500*          TRUSTS IT AND RE-DERIVES IT FRESH EVERY TIME, IN A FIXED
001600*          ORDER -
001700*
001800*             1.  EXPIRY-DATE BEFORE THE RUN DATE        - EXPIRED
001900*             2.  CURRENT-STOCK IS ZERO                  - OUT OF STOCK
002000*             3.  CURRENT-STOCK AT OR BELOW MIN-STOCK     - LOW STOCK
002100*             4.  OTHERWISE                                - IN STOCK
002200*
002300*          AN EXPIRED ITEM IS NEVER ALSO CALLED OUT OF STOCK OR LOW
002400*          STOCK EVEN IF IT WOULD OTHERWISE QUALIFY - EXPIRY IS
002500*          CHECKED FIRST AND WINS.
002600*
002700*          ITEMS CLASSIFIED LOW STOCK OR OUT OF STOCK ARE HELD IN A
002800*          WORKING-STORAGE ALERT TABLE AND RE-LISTED AT THE BOTTOM
002900*          OF THE REPORT FOR THE PURCHASING CLERK.
003000*
003100*          THE RUN PRODUCES THE INVENTORY-SUMMARY-REPORT - TOTAL
003200*          ITEMS, TOTAL VALUE, LOW STOCK ITEMS, EXPIRED ITEMS, THE
003300*          FOUR STOCK-STATUS COUNTS, AND THE LOW-STOCK ALERT DETAIL.
003400*
003500******************************************************************
003600
003700           INPUT FILE              -   DDS0001.INVNMSTR
003800
003900           OUTPUT FILE PRODUCED    -   DDS0001.INVRPT
004000
004100           DUMP FILE               -   SYSOUT
004200
004300******************************************************************
004400*-----------------------------------------------------------------
004500* CHANGE LOG                                                     *
004600*-----------------------------------------------------------------
004700*  DATE      BY   REQUEST    DESCRIPTION                         *   IR001
004800*  --------  ---  ---------  ----------------------------------- *   IR002
004900*  09/19/88  JS   INITIAL    ORIGINAL VERSION - FOUR STOCK-STATUS    IR003
005000*                            COUNTERS, EXPIRY CHECKED BEFORE         IR004
005100*                            STOCK LEVEL                             IR005
005200*  01/25/94  RVN  CR-1188    LOW-STOCK ALERT TABLE ADDED SO THE      IR006
005300*                            REPORT CAN LIST EACH LOW/OUT ITEM       IR007
005400*                            BY NAME FOR PURCHASING                  IR008
005500*  02/11/99  PAT  Y2K-0077   Y2K REVIEW - EXPIRY COMPARE IS A        IR009
005600*                            STRAIGHT 10-BYTE STRING COMPARE ON      IR010
005700*                            CCYY-MM-DD, NO 2-DIGIT YEAR FIELDS      IR011
005800*  10/02/06  DMS  CR-2477    STOCK-STATUS IS NOW ALWAYS RE-DERIVED   IR012
005900*                            - THE VALUE READ OFF THE MASTER IS      IR013
006000*                            IGNORED, PER AUDIT FINDING              IR014
006050*  03/18/09  RVN  CR-2691    LEAD "LOW STOCK ITEMS" SUMMARY LINE     IR040
006060*                            WAS MOVING STOCK-STAT-LOW-CNT ALONE -   IR041
006070*                            NOW MOVES LOW-STOCK-ALERT-COUNT, SAME   IR042
006080*                            LOW/OUT COMBINED COUNT AS THE ALERT     IR043
006090*                            TABLE BELOW IT                          IR044
006100*-----------------------------------------------------------------
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200         ASSIGN TO UT-S-SYSOUT
007300         ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT INVNMSTR
007600         ASSIGN TO UT-S-INVNMSTR
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS INVNMSTR-STATUS.
007900
008000     SELECT INVRPT
008100         ASSIGN TO UT-S-INVRPT
008200         ACCESS MODE IS SEQUENTIAL
008300         FILE STATUS IS INVRPT-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC                     PIC X(130).
009400
009500****** ONE RECORD PER STOCKED ITEM - SEE COPYBOOK INVNMSTR
009600 FD  INVNMSTR
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 132 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS INVENTORY-MASTER-REC.
010200 COPY INVNMSTR.
010300
010400****** INVENTORY-SUMMARY-REPORT - SEE 710/720-WRITE-xxx-REPORT
010500 FD  INVRPT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 80 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS INVRPT-REC.
011100 01  INVRPT-REC                     PIC X(80).
011200
011300 WORKING-STORAGE SECTION.
011400
011500 01  FILE-STATUS-CODES.
011600     05  INVNMSTR-STATUS             PIC X(02).
011700         88  INVNMSTR-AT-END          VALUE "10".
011800     05  INVRPT-STATUS               PIC X(02).
011900     05  FILLER                      PIC X(04).
012000
012100 COPY RPTCTL.
012200
012300 01  LOW-STOCK-ALERT-AREA.
012400     05  LOW-STOCK-ALERT-COUNT        PIC 9(04) COMP.
012500     05  LOW-STOCK-ALERT-TBL OCCURS 200 TIMES INDEXED BY LSA-IDX.
012600         10  LSA-ITEM-NAME            PIC X(30).
012700         10  LSA-CURRENT-STOCK        PIC 9(06).
012800         10  LSA-MIN-STOCK            PIC 9(06).
012900 01  LOW-STOCK-ALERT-AREA-X REDEFINES LOW-STOCK-ALERT-AREA.
013000     05  FILLER                      PIC X(8402).
013100
013200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013300     05  TOTAL-ITEMS                  PIC 9(07) COMP.
013400     05  STOCK-STAT-IN-STOCK-CNT      PIC 9(07) COMP.
013500     05  STOCK-STAT-LOW-CNT           PIC 9(07) COMP.
013600     05  STOCK-STAT-OUT-CNT           PIC 9(07) COMP.
013700     05  STOCK-STAT-EXPIRED-CNT       PIC 9(07) COMP.
013800     05  TOTAL-VALUE                  PIC S9(9)V99 COMP-3.
013900     05  WS-ITEM-VALUE                PIC S9(9)V99 COMP-3.
014000     05  FILLER                      PIC X(04).
014100 01  COUNTERS-IDXS-AND-ACCUMULATORS-X REDEFINES
014200                        COUNTERS-IDXS-AND-ACCUMULATORS.
014300     05  FILLER                      PIC X(47).
014400
014500 01  MISC-FIELDS.
014600     05  WS-RUN-DATE-10               PIC X(10).
014700     05  FILLER                      PIC X(04).
014800 01  MISC-FIELDS-X REDEFINES MISC-FIELDS.
014900     05  FILLER                      PIC X(14).
015000
015100 77  MORE-DATA-SW                    PIC X(01) VALUE "Y".
015200     88  NO-MORE-DATA                  VALUE "N".
015500
015600 01  WS-RPT-LINE.
015700     05  WS-RPT-LABEL                PIC X(40).
015800     05  WS-RPT-VALUE                PIC Z,ZZZ,ZZ9.99.
015900     05  FILLER                      PIC X(27).
016000 01  WS-RPT-LINE-X REDEFINES WS-RPT-LINE.
016100     05  FILLER                      PIC X(80).
016200
016300 01  WS-RPT-CNT-LINE.
016400     05  WS-CNT-LABEL                PIC X(40).
016500     05  WS-CNT-VALUE                PIC Z,ZZZ,ZZ9.
016600     05  FILLER                      PIC X(33).
016700
016800 01  WS-RPT-TITLE.
016900     05  FILLER                      PIC X(20) VALUE SPACES.
017000     05  FILLER                      PIC X(40)
017100               VALUE "INVENTORY SUMMARY REPORT".
017200     05  FILLER                      PIC X(20) VALUE SPACES.
017300
017400 01  WS-ALERT-HDR.
017500     05  FILLER                      PIC X(80)
017600               VALUE "LOW STOCK ALERTS".
017700
017800 01  WS-ALERT-RPT-REC.
017900     05  ALERT-ITEM-NAME-O           PIC X(30).
018000     05  FILLER                      PIC X(02) VALUE SPACES.
018100     05  FILLER                      PIC X(08) VALUE "ON HAND:".
018200     05  ALERT-CURRENT-O             PIC ZZZ,ZZ9.
018300     05  FILLER                      PIC X(02) VALUE SPACES.
018400     05  FILLER                      PIC X(05) VALUE "MIN:".
018500     05  ALERT-MIN-O                 PIC ZZZ,ZZ9.
018600     05  FILLER                      PIC X(16) VALUE SPACES.
018700
018800 COPY ABENDREC.
018900
019000 PROCEDURE DIVISION.
019100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019200     PERFORM 100-MAINLINE THRU 100-EXIT
019300             UNTIL NO-MORE-DATA.
019400     PERFORM 999-CLEANUP THRU 999-EXIT.
019500     MOVE +0 TO RETURN-CODE.
019600     GOBACK.
019700
019800 000-HOUSEKEEPING.
019900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020000     DISPLAY "******** BEGIN JOB INVRPT01 ********".
020100     ACCEPT WS-RUN-DATE-X FROM DATE YYYYMMDD.
020200     MOVE WS-RUN-YYYY TO WS-RUN-YYYY-O.
020300     MOVE WS-RUN-MM TO WS-RUN-MM-O.
020400     MOVE WS-RUN-DD TO WS-RUN-DD-O.
020500     MOVE WS-RUN-DATE-DISPLAY(1:10) TO WS-RUN-DATE-10.
020600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, RPTCTL-COUNTERS,
020700                LOW-STOCK-ALERT-AREA.
020800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020900     PERFORM 900-READ-INVNMSTR THRU 900-EXIT.
021000     IF NO-MORE-DATA
021100         MOVE "EMPTY INVENTORY INPUT FILE" TO ABEND-REASON
021200         GO TO 1000-ABEND-RTN.
021300 000-EXIT.
021400     EXIT.
021500
021600 100-MAINLINE.
021700     MOVE "100-MAINLINE" TO PARA-NAME.
021800     ADD +1 TO RPTCTL-RECORDS-READ.
021900     ADD +1 TO TOTAL-ITEMS.
022000     PERFORM 300-CLASSIFY-STOCK-STATUS THRU 300-EXIT.
022100     PERFORM 400-ACCUM-VALUE-AND-COUNTS THRU 400-EXIT.
022200     PERFORM 450-CHECK-LOW-STOCK-ALERT THRU 450-EXIT.
022300     PERFORM 900-READ-INVNMSTR THRU 900-EXIT.
022400 100-EXIT.
022500     EXIT.
022600
022700 300-CLASSIFY-STOCK-STATUS.
022800     MOVE "300-CLASSIFY-STOCK-STATUS" TO PARA-NAME.
022900*  BUSINESS RULE - EXPIRY IS CHECKED FIRST, THEN OUT OF STOCK,       IR015
023000*  THEN LOW STOCK, THEN IN STOCK - FIRST MATCH WINS                  IR016
023100     IF EXPIRY-DATE < WS-RUN-DATE-10
023200         MOVE "EXPIRED     " TO STOCK-STATUS
023300         GO TO 300-EXIT.
023400     IF CURRENT-STOCK = ZERO
023500         MOVE "OUT_OF_STOCK" TO STOCK-STATUS
023600         GO TO 300-EXIT.
023700     IF CURRENT-STOCK <= MIN-STOCK
023800         MOVE "LOW_STOCK   " TO STOCK-STATUS
023900         GO TO 300-EXIT.
024000     MOVE "IN_STOCK    " TO STOCK-STATUS.
024100 300-EXIT.
024200     EXIT.
024300
024400 400-ACCUM-VALUE-AND-COUNTS.
024500     MOVE "400-ACCUM-VALUE-AND-COUNTS" TO PARA-NAME.
024600     COMPUTE WS-ITEM-VALUE ROUNDED = CURRENT-STOCK * INVN-UNIT-PRICE.
024700     ADD WS-ITEM-VALUE TO TOTAL-VALUE.
024800     EVALUATE TRUE
024900         WHEN STOCK-STAT-IN-STOCK
025000             ADD +1 TO STOCK-STAT-IN-STOCK-CNT
025100         WHEN STOCK-STAT-LOW
025200             ADD +1 TO STOCK-STAT-LOW-CNT
025300         WHEN STOCK-STAT-OUT
025400             ADD +1 TO STOCK-STAT-OUT-CNT
025500         WHEN STOCK-STAT-EXPIRED
025600             ADD +1 TO STOCK-STAT-EXPIRED-CNT
025700     END-EVALUATE.
025800 400-EXIT.
025900     EXIT.
026000
026100 450-CHECK-LOW-STOCK-ALERT.
026200     MOVE "450-CHECK-LOW-STOCK-ALERT" TO PARA-NAME.
026300*  BUSINESS RULE - LOW STOCK AND OUT OF STOCK ITEMS ARE HELD FOR     IR017
026400*  THE ALERT DETAIL SECTION AT THE BOTTOM OF THE REPORT              IR018
026500     IF NOT STOCK-STAT-LOW AND NOT STOCK-STAT-OUT
026600         GO TO 450-EXIT.
026700     IF LOW-STOCK-ALERT-COUNT >= 200
026800         GO TO 450-EXIT.
026900     ADD +1 TO LOW-STOCK-ALERT-COUNT.
027000     SET LSA-IDX TO LOW-STOCK-ALERT-COUNT.
027100     MOVE ITEM-NAME TO LSA-ITEM-NAME(LSA-IDX).
027200     MOVE CURRENT-STOCK TO LSA-CURRENT-STOCK(LSA-IDX).
027300     MOVE MIN-STOCK TO LSA-MIN-STOCK(LSA-IDX).
027400 450-EXIT.
027500     EXIT.
027600
027700 700-WRITE-RPT-LINE.
027800     MOVE "700-WRITE-RPT-LINE" TO PARA-NAME.
027900     WRITE INVRPT-REC FROM WS-RPT-LINE.
028000     ADD +1 TO RPTCTL-RECORDS-WRITTEN.
028100 700-EXIT.
028200     EXIT.
028300
028400 705-WRITE-CNT-LINE.
028500     MOVE "705-WRITE-CNT-LINE" TO PARA-NAME.
028600     WRITE INVRPT-REC FROM WS-RPT-CNT-LINE.
028700     ADD +1 TO RPTCTL-RECORDS-WRITTEN.
028800 705-EXIT.
028900     EXIT.
029000
029100 710-WRITE-SUMMARY-REPORT.
029200     MOVE "710-WRITE-SUMMARY-REPORT" TO PARA-NAME.
029300     WRITE INVRPT-REC FROM WS-RPT-TITLE.
029400     MOVE SPACES TO WS-RPT-LINE.
029500     WRITE INVRPT-REC FROM WS-RPT-LINE.
029600
029700     MOVE "TOTAL ITEMS" TO WS-CNT-LABEL.
029800     MOVE TOTAL-ITEMS TO WS-CNT-VALUE.
029900     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
030000
030100     MOVE "TOTAL VALUE" TO WS-RPT-LABEL.
030200     MOVE TOTAL-VALUE TO WS-RPT-VALUE.
030300     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
030400
030500*  BUSINESS RULE - "LOW STOCK ITEMS" ON THE LEAD SUMMARY LINE IS     IR037
030510*  THE COMBINED LOW_STOCK + OUT_OF_STOCK COUNT, SAME PREDICATE AS    IR038
030520*  450-CHECK-LOW-STOCK-ALERT BELOW - NOT STOCK-STAT-LOW-CNT ALONE    IR039
030530     MOVE "LOW STOCK ITEMS" TO WS-CNT-LABEL.
030540     MOVE LOW-STOCK-ALERT-COUNT TO WS-CNT-VALUE.
030700     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
030800
030900     MOVE "EXPIRED ITEMS" TO WS-CNT-LABEL.
031000     MOVE STOCK-STAT-EXPIRED-CNT TO WS-CNT-VALUE.
031100     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
031200
031300     MOVE "IN STOCK" TO WS-CNT-LABEL.
031400     MOVE STOCK-STAT-IN-STOCK-CNT TO WS-CNT-VALUE.
031500     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
031600
031700     MOVE "LOW STOCK" TO WS-CNT-LABEL.
031800     MOVE STOCK-STAT-LOW-CNT TO WS-CNT-VALUE.
031900     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
032000
032100     MOVE "OUT OF STOCK" TO WS-CNT-LABEL.
032200     MOVE STOCK-STAT-OUT-CNT TO WS-CNT-VALUE.
032300     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
032400
032500     MOVE "EXPIRED" TO WS-CNT-LABEL.
032600     MOVE STOCK-STAT-EXPIRED-CNT TO WS-CNT-VALUE.
032700     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
032800 710-EXIT.
032900     EXIT.
033000
033100 720-WRITE-ALERT-REPORT.
033200     MOVE "720-WRITE-ALERT-REPORT" TO PARA-NAME.
033300     MOVE SPACES TO WS-RPT-LINE.
033400     WRITE INVRPT-REC FROM WS-RPT-LINE.
033500     WRITE INVRPT-REC FROM WS-ALERT-HDR.
033600     PERFORM 730-WRITE-ALERT-LINE THRU 730-EXIT
033700             VARYING LSA-IDX FROM 1 BY 1
033800             UNTIL LSA-IDX > LOW-STOCK-ALERT-COUNT.
033900 720-EXIT.
034000     EXIT.
034100
034200 730-WRITE-ALERT-LINE.
034300     MOVE LSA-ITEM-NAME(LSA-IDX) TO ALERT-ITEM-NAME-O.
034400     MOVE LSA-CURRENT-STOCK(LSA-IDX) TO ALERT-CURRENT-O.
034500     MOVE LSA-MIN-STOCK(LSA-IDX) TO ALERT-MIN-O.
034600     WRITE INVRPT-REC FROM WS-ALERT-RPT-REC.
034700     ADD +1 TO RPTCTL-RECORDS-WRITTEN.
034800 730-EXIT.
034900     EXIT.
035000
035100 800-OPEN-FILES.
035200     MOVE "800-OPEN-FILES" TO PARA-NAME.
035300     OPEN INPUT INVNMSTR.
035400     OPEN OUTPUT INVRPT, SYSOUT.
035500 800-EXIT.
035600     EXIT.
035700
035800 850-CLOSE-FILES.
035900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036000     CLOSE INVNMSTR, INVRPT, SYSOUT.
036100 850-EXIT.
036200     EXIT.
036300
036400 900-READ-INVNMSTR.
036500     READ INVNMSTR
036600         AT END
036700             MOVE "N" TO MORE-DATA-SW
036800             GO TO 900-EXIT
036900     END-READ.
037000 900-EXIT.
037100     EXIT.
037200
037300 999-CLEANUP.
037400     MOVE "999-CLEANUP" TO PARA-NAME.
037500     PERFORM 710-WRITE-SUMMARY-REPORT THRU 710-EXIT.
037600     PERFORM 720-WRITE-ALERT-REPORT THRU 720-EXIT.
037700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037800     DISPLAY "** RECORDS READ **".
037900     DISPLAY RPTCTL-RECORDS-READ.
038000     DISPLAY "** RECORDS WRITTEN **".
038100     DISPLAY RPTCTL-RECORDS-WRITTEN.
038200     DISPLAY "******** NORMAL END OF JOB INVRPT01 ********".
038300 999-EXIT.
038400     EXIT.
038500
038600 1000-ABEND-RTN.
038700     WRITE SYSOUT-REC FROM ABEND-REC.
038800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038900     DISPLAY "*** ABNORMAL END OF JOB - INVRPT01 ***" UPON CONSOLE.
039000     DIVIDE ZERO-VAL INTO ONE-VAL.
