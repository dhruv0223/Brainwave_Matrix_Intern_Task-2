000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRIMLEN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/88.
000600 DATE-COMPILED. 03/14/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*
001100*          RETURNS THE NUMBER OF SIGNIFICANT (NON-BLANK,
001200*          NON-LOW-VALUE) CHARACTERS IN A FIELD, SCANNING FROM
001300*          THE RIGHT.  PATRPT01 CALLS THIS ROUTINE TO DECIDE
001400*          WHETHER FIRST-NAME, LAST-NAME AND PHONE ARE PRESENT
001500*          BEFORE COUNTING A PATIENT AS VALID.
001600*
001700*-----------------------------------------------------------------
001800* CHANGE LOG                                                     *
001900*-----------------------------------------------------------------
002000*  DATE      BY   REQUEST    DESCRIPTION                         *   JS001
002100*  --------  ---  ---------  ----------------------------------- *   JS002
002200*  03/14/88  JS   INITIAL    ORIGINAL VERSION - COUNTS LEADING       JS003
002300*                            SPACES IN THE REVERSED STRING           JS004
002400*  11/09/91  RVN  CR-1140    NAME/PHONE LENGTH CHECK PULLED OUT      JS005
002500*                            OF PATRPT INTO ITS OWN ROUTINE SO       JS006
002600*                            APPTRPT COULD REUSE IT LATER            JS007
002700*  05/02/95  KLD  CR-1812    REWRITTEN WITHOUT FUNCTION REVERSE -    JS008
002800*                            OUR SHOP STANDARDS WON'T LET US         JS009
002900*                            DEPEND ON THE NEWER INTRINSIC           JS010
003000*                            FUNCTION LIBRARY ON THIS BOX YET        JS011
003100*  08/19/96  KLD  CR-2004    HANDLE LOW-VALUES AS WELL AS SPACES     JS012
003200*                            SINCE SOME SCREENS PAD WITH NULLS       JS013
003300*  02/11/99  PAT  Y2K-0077   Y2K REVIEW - NO DATE FIELDS IN THIS     JS014
003400*                            PROGRAM, NO CHANGE REQUIRED         *   JS015
003500*-----------------------------------------------------------------
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 77  L                              PIC S9(4) COMP.
004900 77  L-RAW REDEFINES L              PIC X(02).
005400
005500 LINKAGE SECTION.
005600 01  TEXT1                          PIC X(255).
005700 01  TEXT1-CHAR-TABLE REDEFINES TEXT1.
005800     05  TEXT1-CHAR                PIC X(01) OCCURS 255 TIMES.
005900 01  RETURN-LTH                    PIC S9(4) COMP.
006000 01  RETURN-LTH-RAW REDEFINES RETURN-LTH
006100                                    PIC X(02).
006200
006300 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006400     MOVE ZERO TO RETURN-LTH.
006500     MOVE +255 TO L.
006600     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
006700             VARYING L FROM 255 BY -1
006800             UNTIL L < 1 OR RETURN-LTH NOT = ZERO.
006900     GOBACK.
007000
007100 100-SCAN-BACKWARD.
007200     IF TEXT1-CHAR(L) NOT = SPACE AND TEXT1-CHAR(L) NOT = LOW-VALUE
007300         MOVE L TO RETURN-LTH
007400     END-IF.
007500 100-EXIT.
007600     EXIT.
