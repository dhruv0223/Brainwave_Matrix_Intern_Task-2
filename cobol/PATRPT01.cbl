000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATRPT01.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/09/88.
000600 DATE-COMPILED. 02/09/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SUMMARIZES THE PATIENT REGISTRY MASTER
001300*          FILE (PATMSTR) PRODUCED BY THE FRONT-DESK INTAKE SYSTEM.
001400*
001500*          EVERY RECORD ON THE MASTER IS EDITED FOR THE THREE
001600*          REQUIRED FIELDS - FIRST-NAME, LAST-NAME AND PHONE - AND
001700*          FOR A POSITIVE AGE.  VALID RECORDS ARE CLASSIFIED INTO
001800*          ONE OF FIVE AGE BRACKETS AND COUNTED; ACTIVE PATIENTS
001900*          (STATUS OF "ACTIVE" IN ANY MIX OF UPPER/LOWER CASE) ARE
002000*          ALSO COUNTED SEPARATELY.
002100*
002200*          THE RUN PRODUCES THE PATIENT-SUMMARY-REPORT - TOTAL
002300*          PATIENTS, ACTIVE PATIENTS, AND THE FIVE AGE-BRACKET
002400*          COUNTS.
002500*
002600******************************************************************
002700
002800           INPUT FILE              -   DDS0001.PATMSTR
002900
003000           OUTPUT FILE PRODUCED    -   DDS0001.PATRPT
003100
003200           DUMP FILE               -   SYSOUT
003300
003400******************************************************************
003500*-----------------------------------------------------------------
003600* CHANGE LOG                                                     *
003700*-----------------------------------------------------------------
003800*  DATE      BY   REQUEST    DESCRIPTION                         *   PR001
003900*  --------  ---  ---------  ----------------------------------- *   PR002
004000*  02/09/88  JS   INITIAL    ORIGINAL VERSION - FIVE AGE BRACKET     PR003
004100*                            COUNTS PLUS ACTIVE/TOTAL COUNTERS       PR004
004200*  04/22/92  RVN  CR-1215    NAME/PHONE EDITS NOW CALL STRLTH SO     PR005
004300*                            BLANK-PADDED FIELDS DON'T COUNT AS      PR006
004400*                            PRESENT                                 PR007
004500*  09/30/95  KLD  CR-1812    RENAMED CALL TO TRIMLEN - STRLTH        PR008
004600*                            RETIRED, SEE TRIMLEN REMARKS            PR009
004700*  02/11/99  PAT  Y2K-0077   Y2K REVIEW - WS-RUN-DATE-X IS ACCEPTED  PR010
004800*                            FROM DATE YYYYMMDD (FULL 4-DIGIT YEAR)  PR011
004900*                            IN 000-HOUSEKEEPING, NOT READ ANYWHERE  PR012
004920*                            ELSE IN THIS PROGRAM - NO RUN-DATE      PR021
004940*                            RULE DEPENDS ON IT HERE                 PR022
005000*  07/14/03  DMS  CR-2290    "ACTIVE" STATUS TEST MADE CASE          PR013
005100*                            INSENSITIVE PER USER REQUEST            PR014
005150*  03/18/09  RVN  CR-2690    PATMSTR FD RECORD LENGTH CORRECTED      PR023
005160*                            TO 256 - COPYBOOK FIELDS NEVER FIT      PR024
005170*                            THE OLD 245 FIGURE, THEY JUST HADN'T    PR025
005180*                            BEEN ADDED UP IN A WHILE                PR026
005200*-----------------------------------------------------------------
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300         ASSIGN TO UT-S-SYSOUT
006400         ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT PATMSTR
006700         ASSIGN TO UT-S-PATMSTR
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS PATMSTR-STATUS.
007000
007100     SELECT PATRPT
007200         ASSIGN TO UT-S-PATRPT
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS PATRPT-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 130 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC                     PIC X(130).
008500
008600****** ONE RECORD PER REGISTERED PATIENT - SEE COPYBOOK PATMSTR
008700 FD  PATMSTR
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 256 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS PATIENT-MASTER-REC.
009300 COPY PATMSTR.
009400
009500****** PATIENT-SUMMARY-REPORT - SEE 700-WRITE-RPT-LINE
009600 FD  PATRPT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 80 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS PATRPT-REC.
010200 01  PATRPT-REC                     PIC X(80).
010300
010400 WORKING-STORAGE SECTION.
010500
010600 01  FILE-STATUS-CODES.
010700     05  PATMSTR-STATUS              PIC X(02).
010800         88  PATMSTR-AT-END           VALUE "10".
010900     05  PATRPT-STATUS               PIC X(02).
011000     05  FILLER                      PIC X(04).
011100
011200 COPY RPTCTL.
011300
011400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011500     05  TOTAL-PATIENTS               PIC 9(07) COMP.
011600     05  ACTIVE-PATIENTS              PIC 9(07) COMP.
011700     05  AGE-GRP-0-18-CNT             PIC 9(07) COMP.
011800     05  AGE-GRP-19-35-CNT            PIC 9(07) COMP.
011900     05  AGE-GRP-36-50-CNT            PIC 9(07) COMP.
012000     05  AGE-GRP-51-65-CNT            PIC 9(07) COMP.
012100     05  AGE-GRP-65-UP-CNT            PIC 9(07) COMP.
012200     05  FILLER                      PIC X(04).
012300 01  COUNTERS-IDXS-AND-ACCUMULATORS-X REDEFINES
012400                        COUNTERS-IDXS-AND-ACCUMULATORS.
012500     05  FILLER                      PIC X(32).
012600
012700 01  MISC-FIELDS.
012800     05  RETURN-LTH                  PIC S9(04) COMP.
012900     05  WS-STATUS-UC                PIC X(10).
013000     05  FILLER                      PIC X(02).
013100 01  MISC-FIELDS-X REDEFINES MISC-FIELDS.
013200     05  FILLER                      PIC X(14).
013300
013390 77  MORE-DATA-SW                    PIC X(01) VALUE "Y".
013395     88  NO-MORE-DATA                  VALUE "N".
013400 01  FLAGS-AND-SWITCHES.
013700     05  VALID-RECORD-SW             PIC X(01) VALUE "Y".
013800         88  VALID-PAT-RECORD          VALUE "Y".
013900         88  INVALID-PAT-RECORD        VALUE "N".
014000     05  FILLER                      PIC X(02).
014100
014200 01  WS-RPT-LINE.
014300     05  WS-RPT-LABEL                PIC X(40).
014400     05  WS-RPT-VALUE                PIC Z,ZZZ,ZZ9.
014500     05  FILLER                      PIC X(33).
014600 01  WS-RPT-LINE-X REDEFINES WS-RPT-LINE.
014700     05  FILLER                      PIC X(80).
014800
014900 01  WS-RPT-TITLE.
015000     05  FILLER                      PIC X(20) VALUE SPACES.
015100     05  FILLER                      PIC X(40)
015200               VALUE "PATIENT SUMMARY REPORT".
015300     05  FILLER                      PIC X(20) VALUE SPACES.
015400
015500 COPY ABENDREC.
015600
015700 PROCEDURE DIVISION.
015800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015900     PERFORM 100-MAINLINE THRU 100-EXIT
016000             UNTIL NO-MORE-DATA.
016100     PERFORM 999-CLEANUP THRU 999-EXIT.
016200     MOVE +0 TO RETURN-CODE.
016300     GOBACK.
016400
016500 000-HOUSEKEEPING.
016600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016700     DISPLAY "******** BEGIN JOB PATRPT01 ********".
016800     ACCEPT WS-RUN-DATE-X FROM DATE YYYYMMDD.
016900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, RPTCTL-COUNTERS.
017000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017100     PERFORM 900-READ-PATMSTR THRU 900-EXIT.
017200     IF NO-MORE-DATA
017300         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
017400         GO TO 1000-ABEND-RTN.
017500 000-EXIT.
017600     EXIT.
017700
017800 100-MAINLINE.
017900     MOVE "100-MAINLINE" TO PARA-NAME.
018000     ADD +1 TO RPTCTL-RECORDS-READ.
018100     PERFORM 300-VALIDATE-PATIENT THRU 300-EXIT.
018200     IF VALID-PAT-RECORD
018300         ADD +1 TO TOTAL-PATIENTS
018400         PERFORM 400-CLASSIFY-AGE-GROUP THRU 400-EXIT
018500         PERFORM 450-CHECK-ACTIVE-STATUS THRU 450-EXIT
018600     END-IF.
018700     PERFORM 900-READ-PATMSTR THRU 900-EXIT.
018800 100-EXIT.
018900     EXIT.
019000
019100 300-VALIDATE-PATIENT.
019200     MOVE "300-VALIDATE-PATIENT" TO PARA-NAME.
019300*  BUSINESS RULE - FIRST-NAME, LAST-NAME, PHONE MUST BE NON-BLANK,   PR015
019400*  AGE MUST BE GREATER THAN ZERO, OR THE RECORD IS SKIPPED           PR016
019500     MOVE "Y" TO VALID-RECORD-SW.
019600     CALL 'TRIMLEN' USING FIRST-NAME, RETURN-LTH.
019700     IF RETURN-LTH = ZERO
019800         MOVE "N" TO VALID-RECORD-SW
019900         GO TO 300-EXIT.
020000
020100     CALL 'TRIMLEN' USING LAST-NAME, RETURN-LTH.
020200     IF RETURN-LTH = ZERO
020300         MOVE "N" TO VALID-RECORD-SW
020400         GO TO 300-EXIT.
020500
020600     CALL 'TRIMLEN' USING PHONE, RETURN-LTH.
020700     IF RETURN-LTH = ZERO
020800         MOVE "N" TO VALID-RECORD-SW
020900         GO TO 300-EXIT.
021000
021100     IF AGE NOT NUMERIC OR AGE = ZERO
021200         MOVE "N" TO VALID-RECORD-SW
021300         GO TO 300-EXIT.
021400 300-EXIT.
021500     EXIT.
021600
021700 400-CLASSIFY-AGE-GROUP.
021800     MOVE "400-CLASSIFY-AGE-GROUP" TO PARA-NAME.
021900*  BUSINESS RULE - FIVE AGE BRACKETS, EVALUATED LOW TO HIGH,         PR017
022000*  FIRST MATCH WINS                                                  PR018
022100     IF AGE <= 18
022200         ADD +1 TO AGE-GRP-0-18-CNT
022300     ELSE
022400         IF AGE <= 35
022500             ADD +1 TO AGE-GRP-19-35-CNT
022600         ELSE
022700             IF AGE <= 50
022800                 ADD +1 TO AGE-GRP-36-50-CNT
022900             ELSE
023000                 IF AGE <= 65
023100                     ADD +1 TO AGE-GRP-51-65-CNT
023200                 ELSE
023300                     ADD +1 TO AGE-GRP-65-UP-CNT
023400                 END-IF
023500             END-IF
023600         END-IF
023700     END-IF.
023800 400-EXIT.
023900     EXIT.
024000
024100 450-CHECK-ACTIVE-STATUS.
024200     MOVE "450-CHECK-ACTIVE-STATUS" TO PARA-NAME.
024300*  BUSINESS RULE - "ACTIVE" TEST IS CASE-INSENSITIVE - FOLD TO       PR019
024400*  UPPER CASE BEFORE THE COMPARE                                     PR020
024500     MOVE STATUS TO WS-STATUS-UC.
024600     INSPECT WS-STATUS-UC CONVERTING
024700             "abcdefghijklmnopqrstuvwxyz" TO
024800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024900     IF WS-STATUS-UC = "ACTIVE    "
025000         ADD +1 TO ACTIVE-PATIENTS
025100     END-IF.
025200 450-EXIT.
025300     EXIT.
025400
025500 700-WRITE-RPT-LINE.
025600     MOVE "700-WRITE-RPT-LINE" TO PARA-NAME.
025700     WRITE PATRPT-REC FROM WS-RPT-LINE.
025800     ADD +1 TO RPTCTL-RECORDS-WRITTEN.
025900 700-EXIT.
026000     EXIT.
026100
026200 710-WRITE-SUMMARY-REPORT.
026300     MOVE "710-WRITE-SUMMARY-REPORT" TO PARA-NAME.
026400     WRITE PATRPT-REC FROM WS-RPT-TITLE.
026500     MOVE SPACES TO WS-RPT-LINE.
026600     WRITE PATRPT-REC FROM WS-RPT-LINE.
026700
026800     MOVE "TOTAL PATIENTS" TO WS-RPT-LABEL.
026900     MOVE TOTAL-PATIENTS TO WS-RPT-VALUE.
027000     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
027100
027200     MOVE "ACTIVE PATIENTS" TO WS-RPT-LABEL.
027300     MOVE ACTIVE-PATIENTS TO WS-RPT-VALUE.
027400     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
027500
027600     MOVE "AGE GROUP 0-18" TO WS-RPT-LABEL.
027700     MOVE AGE-GRP-0-18-CNT TO WS-RPT-VALUE.
027800     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
027900
028000     MOVE "AGE GROUP 19-35" TO WS-RPT-LABEL.
028100     MOVE AGE-GRP-19-35-CNT TO WS-RPT-VALUE.
028200     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
028300
028400     MOVE "AGE GROUP 36-50" TO WS-RPT-LABEL.
028500     MOVE AGE-GRP-36-50-CNT TO WS-RPT-VALUE.
028600     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
028700
028800     MOVE "AGE GROUP 51-65" TO WS-RPT-LABEL.
028900     MOVE AGE-GRP-51-65-CNT TO WS-RPT-VALUE.
029000     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
029100
029200     MOVE "AGE GROUP 65 AND OVER" TO WS-RPT-LABEL.
029300     MOVE AGE-GRP-65-UP-CNT TO WS-RPT-VALUE.
029400     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
029500 710-EXIT.
029600     EXIT.
029700
029800 800-OPEN-FILES.
029900     MOVE "800-OPEN-FILES" TO PARA-NAME.
030000     OPEN INPUT PATMSTR.
030100     OPEN OUTPUT PATRPT, SYSOUT.
030200 800-EXIT.
030300     EXIT.
030400
030500 850-CLOSE-FILES.
030600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
030700     CLOSE PATMSTR, PATRPT, SYSOUT.
030800 850-EXIT.
030900     EXIT.
031000
031100 900-READ-PATMSTR.
031200     READ PATMSTR
031300         AT END
031400             MOVE "N" TO MORE-DATA-SW
031500             GO TO 900-EXIT
031600     END-READ.
031700 900-EXIT.
031800     EXIT.
031900
032000 999-CLEANUP.
032100     MOVE "999-CLEANUP" TO PARA-NAME.
032200     PERFORM 710-WRITE-SUMMARY-REPORT THRU 710-EXIT.
032300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032400     DISPLAY "** RECORDS READ **".
032500     DISPLAY RPTCTL-RECORDS-READ.
032600     DISPLAY "** RECORDS WRITTEN **".
032700     DISPLAY RPTCTL-RECORDS-WRITTEN.
032800     DISPLAY "******** NORMAL END OF JOB PATRPT01 ********".
032900 999-EXIT.
033000     EXIT.
033100
033200 1000-ABEND-RTN.
033300     WRITE SYSOUT-REC FROM ABEND-REC.
033400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033500     DISPLAY "*** ABNORMAL END OF JOB - PATRPT01 ***" UPON CONSOLE.
033600     DIVIDE ZERO-VAL INTO ONE-VAL.
