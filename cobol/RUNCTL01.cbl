000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RUNCTL01.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE NIGHTLY RUN-CONTROL STEP FOR THE HOSPITAL
001300*          BATCH SUITE.  IT CALLS EACH OF THE FIVE SUMMARY
001400*          PROGRAMS IN TURN - PATIENT, APPOINTMENT, BILLING,
001500*          INVENTORY, THEN STAFF - AND CHECKS THE RETURN-CODE
001600*          HANDED BACK BY EACH ONE BEFORE GOING ON TO THE NEXT.
001700*
001800*          A NON-ZERO RETURN-CODE FROM ANY STEP STOPS THE CHAIN
001900*          RIGHT THERE - THE REMAINING STEPS ARE NOT ATTEMPTED,
002000*          AND THIS PROGRAM ABENDS SO THE OPERATOR SEES THE JOB
002100*          DID NOT FINISH CLEAN.
002200*
002300*          THIS PROGRAM OWNS NO DATA FILES OF ITS OWN OTHER THAN
002400*          SYSOUT FOR THE BANNER AND DUMP LINES - ALL OF THE REAL
002500*          FILE WORK IS DONE BY THE FIVE CALLED PROGRAMS.
002600*
002700******************************************************************
002800
002900           DUMP FILE               -   SYSOUT
003000
003100******************************************************************
003200*-----------------------------------------------------------------
003300* CHANGE LOG                                                     *
003400*-----------------------------------------------------------------
003500*  DATE      BY   REQUEST    DESCRIPTION                         *   RC001
003600*  --------  ---  ---------  ----------------------------------- *   RC002
003700*  01/01/08  JS   INITIAL    ORIGINAL VERSION - CALLS PATRPT01,      RC003
003800*                            APTRPT01 AND BILRPT01 IN SEQUENCE       RC004
003900*  06/30/11  RVN  CR-2820    INVRPT01 AND STFRPT01 ADDED TO THE      RC005
004000*                            CHAIN AFTER BILRPT01                    RC006
004100*  02/11/99  PAT  Y2K-0077   Y2K REVIEW - NO DATE FIELDS ARE         RC007
004200*                            CARRIED IN THIS PROGRAM AT ALL          RC008
004300*  09/12/14  DMS  CR-3015    CHAIN NOW STOPS ON THE FIRST NON-       RC009
004400*                            ZERO RETURN-CODE INSTEAD OF RUNNING     RC010
004500*                            ALL FIVE REGARDLESS OF PRIOR FAILURE    RC011
004600*-----------------------------------------------------------------
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700         ASSIGN TO UT-S-SYSOUT
005800         ORGANIZATION IS SEQUENTIAL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  SYSOUT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 130 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS SYSOUT-REC.
006800 01  SYSOUT-REC                     PIC X(130).
006900
007000 WORKING-STORAGE SECTION.
007100
007200 01  STEP-RETURN-CODES.
007300     05  WS-PATRPT01-RC               PIC 9(04) COMP.
007400     05  WS-APTRPT01-RC               PIC 9(04) COMP.
007500     05  WS-BILRPT01-RC               PIC 9(04) COMP.
007600     05  WS-INVRPT01-RC               PIC 9(04) COMP.
007700     05  WS-STFRPT01-RC               PIC 9(04) COMP.
007800     05  FILLER                      PIC X(10).
007900 01  STEP-RETURN-CODES-X REDEFINES STEP-RETURN-CODES.
008000     05  FILLER                      PIC X(20).
008100
008200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
008300     05  STEPS-COMPLETED-CNT          PIC 9(04) COMP.
008400     05  FILLER                      PIC X(10).
008500 01  COUNTERS-IDXS-AND-ACCUMULATORS-X REDEFINES
008600                        COUNTERS-IDXS-AND-ACCUMULATORS.
008700     05  FILLER                      PIC X(12).
008800
008900 01  WS-STEP-NAME-AREA.
009000     05  WS-STEP-NAME                 PIC X(08).
009100     05  FILLER                      PIC X(12).
009200 01  WS-STEP-NAME-AREA-X REDEFINES WS-STEP-NAME-AREA.
009300     05  FILLER                      PIC X(20).
009400
009500 77  CHAIN-FAILED-SW                  PIC X(01) VALUE "N".
009600     88  CHAIN-HAS-FAILED               VALUE "Y".
009900
010000 COPY ABENDREC.
010100
010200 PROCEDURE DIVISION.
010300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010400     PERFORM 100-RUN-PATIENT-STEP THRU 100-EXIT.
010500     IF NOT CHAIN-HAS-FAILED
010600         PERFORM 200-RUN-APPOINTMENT-STEP THRU 200-EXIT
010700     END-IF.
010800     IF NOT CHAIN-HAS-FAILED
010900         PERFORM 300-RUN-BILLING-STEP THRU 300-EXIT
011000     END-IF.
011100     IF NOT CHAIN-HAS-FAILED
011200         PERFORM 400-RUN-INVENTORY-STEP THRU 400-EXIT
011300     END-IF.
011400     IF NOT CHAIN-HAS-FAILED
011500         PERFORM 500-RUN-STAFF-STEP THRU 500-EXIT
011600     END-IF.
011700     PERFORM 999-CLEANUP THRU 999-EXIT.
011800     IF CHAIN-HAS-FAILED
011900         MOVE "BATCH CHAIN STEP FAILED" TO ABEND-REASON
012000         GO TO 1000-ABEND-RTN
012100     END-IF.
012200     CLOSE SYSOUT.
012300     MOVE +0 TO RETURN-CODE.
012400     GOBACK.
012500
012600 000-HOUSEKEEPING.
012700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012800     DISPLAY "******** BEGIN JOB RUNCTL01 ********".
012900     OPEN OUTPUT SYSOUT.
013000     INITIALIZE STEP-RETURN-CODES, COUNTERS-IDXS-AND-ACCUMULATORS.
013100 000-EXIT.
013200     EXIT.
013300
013400 100-RUN-PATIENT-STEP.
013500     MOVE "100-RUN-PATIENT-STEP" TO PARA-NAME.
013600     MOVE "PATRPT01" TO WS-STEP-NAME.
013700     DISPLAY "RUNCTL01 - CALLING PATRPT01".
013800     CALL 'PATRPT01'.
013900     MOVE RETURN-CODE TO WS-PATRPT01-RC.
014000     IF WS-PATRPT01-RC NOT = 0
014100         MOVE "Y" TO CHAIN-FAILED-SW
014200     ELSE
014300         ADD +1 TO STEPS-COMPLETED-CNT
014400     END-IF.
014500 100-EXIT.
014600     EXIT.
014700
014800 200-RUN-APPOINTMENT-STEP.
014900     MOVE "200-RUN-APPOINTMENT-STEP" TO PARA-NAME.
015000     MOVE "APTRPT01" TO WS-STEP-NAME.
015100     DISPLAY "RUNCTL01 - CALLING APTRPT01".
015200     CALL 'APTRPT01'.
015300     MOVE RETURN-CODE TO WS-APTRPT01-RC.
015400     IF WS-APTRPT01-RC NOT = 0
015500         MOVE "Y" TO CHAIN-FAILED-SW
015600     ELSE
015700         ADD +1 TO STEPS-COMPLETED-CNT
015800     END-IF.
015900 200-EXIT.
016000     EXIT.
016100
016200 300-RUN-BILLING-STEP.
016300     MOVE "300-RUN-BILLING-STEP" TO PARA-NAME.
016400     MOVE "BILRPT01" TO WS-STEP-NAME.
016500     DISPLAY "RUNCTL01 - CALLING BILRPT01".
016600     CALL 'BILRPT01'.
016700     MOVE RETURN-CODE TO WS-BILRPT01-RC.
016800     IF WS-BILRPT01-RC NOT = 0
016900         MOVE "Y" TO CHAIN-FAILED-SW
017000     ELSE
017100         ADD +1 TO STEPS-COMPLETED-CNT
017200     END-IF.
017300 300-EXIT.
017400     EXIT.
017500
017600 400-RUN-INVENTORY-STEP.
017700     MOVE "400-RUN-INVENTORY-STEP" TO PARA-NAME.
017800     MOVE "INVRPT01" TO WS-STEP-NAME.
017900     DISPLAY "RUNCTL01 - CALLING INVRPT01".
018000     CALL 'INVRPT01'.
018100     MOVE RETURN-CODE TO WS-INVRPT01-RC.
018200     IF WS-INVRPT01-RC NOT = 0
018300         MOVE "Y" TO CHAIN-FAILED-SW
018400     ELSE
018500         ADD +1 TO STEPS-COMPLETED-CNT
018600     END-IF.
018700 400-EXIT.
018800     EXIT.
018900
019000 500-RUN-STAFF-STEP.
019100     MOVE "500-RUN-STAFF-STEP" TO PARA-NAME.
019200     MOVE "STFRPT01" TO WS-STEP-NAME.
019300     DISPLAY "RUNCTL01 - CALLING STFRPT01".
019400     CALL 'STFRPT01'.
019500     MOVE RETURN-CODE TO WS-STFRPT01-RC.
019600     IF WS-STFRPT01-RC NOT = 0
019700         MOVE "Y" TO CHAIN-FAILED-SW
019800     ELSE
019900         ADD +1 TO STEPS-COMPLETED-CNT
020000     END-IF.
020100 500-EXIT.
020200     EXIT.
020300
020400 999-CLEANUP.
020500     MOVE "999-CLEANUP" TO PARA-NAME.
020600     DISPLAY "** STEPS COMPLETED **".
020700     DISPLAY STEPS-COMPLETED-CNT.
020800     IF CHAIN-HAS-FAILED
020900         DISPLAY "******** RUNCTL01 ENDED WITH A FAILED STEP ********"
021000     ELSE
021100         DISPLAY "******** NORMAL END OF JOB RUNCTL01 ********"
021200     END-IF.
021300 999-EXIT.
021400     EXIT.
021500
021600 1000-ABEND-RTN.
021700     MOVE WS-STEP-NAME TO ABEND-PARA.
021800     WRITE SYSOUT-REC FROM ABEND-REC.
021900     CLOSE SYSOUT.
022000     DISPLAY "*** ABNORMAL END OF JOB - RUNCTL01 ***" UPON CONSOLE.
022100     DIVIDE ZERO-VAL INTO ONE-VAL.
