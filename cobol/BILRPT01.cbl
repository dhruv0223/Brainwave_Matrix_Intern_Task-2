000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  BILRPT01.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 06/14/88.
000060 DATE-COMPILED. 06/14/88.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM SUMMARIZES THE PATIENT BILLING RUN.  THE
000130*          BILLING-ITEM DETAIL FILE (BILLITEM) IS IN INVOICE-ID
000140*          SEQUENCE, GROUPED BY INVOICE, AND IS MERGED AGAINST THE
000150*          INVOICE HEADER FILE (INVHDR), ALSO IN INVOICE-ID
000160*          SEQUENCE, THE SAME WAY THE DAILY PATIENT LISTING MATCHES
000170*          ITS TWO INPUT FILES.
000180*
000190*          EACH LINE ITEM IS EXTENDED (QUANTITY TIMES UNIT-PRICE) BY
000200*          A CALL TO BILLCALC AND ACCUMULATED INTO THE INVOICE'S
000210*          SUBTOTAL.  WHEN THE INVOICE-ID BREAKS, BILLCALC IS CALLED
000220*          AGAIN TO APPLY TAX AND DERIVE THE INVOICE TOTAL.  AN
000230*          INVOICE WHOSE PAY-STATUS ON THE HEADER IS BLANK OR
000240*          UNRECOGNIZED DEFAULTS TO PENDING.
000250*
000260*          THE RUN PRODUCES THE BILLING-SUMMARY-REPORT - TOTAL
000270*          INVOICES, TOTAL REVENUE, PENDING AMOUNT, OVERDUE AMOUNT,
000280*          THE FOUR PAY-STATUS COUNTS, AND A REVENUE-BY-MONTH
000290*          BREAKDOWN OF THE PAID INVOICES FOR THE FINANCE OFFICE.
000300*
000310******************************************************************
000320
000330           INPUT FILE              -   DDS0001.INVHDR
000340
000350           INPUT FILE              -   DDS0001.BILLITEM
000360
000370           OUTPUT FILE PRODUCED    -   DDS0001.BILRPT
000380
000390           DUMP FILE               -   SYSOUT
000400
000410******************************************************************
000420*-----------------------------------------------------------------
000430* CHANGE LOG                                                     *
000440*-----------------------------------------------------------------
000450*  DATE      BY   REQUEST    DESCRIPTION                         *   BR001
000460*  --------  ---  ---------  ----------------------------------- *   BR002
000470*  06/14/88  JS   INITIAL    ORIGINAL VERSION - INVOICE-ID MERGE     BR003
000480*                            OF BILLITEM AGAINST INVHDR, FOUR        BR004
000490*                            PAY-STATUS BUCKETS                      BR005
000500*  08/09/93  RVN  CR-1040    NOW CALLS BILLCALC FOR ITEM EXTENSION   BR006
000510*                            AND INVOICE TOTALS INSTEAD OF INLINE    BR007
000520*                            COMPUTE - SEE BILLCALC REMARKS          BR008
000530*  02/11/99  PAT  Y2K-0077   Y2K REVIEW - MONTH BUCKET COMES FROM    BR009
000540*                            THE 4-DIGIT YEAR HEADER DATE, NO        BR010
000550*                            2-DIGIT YEAR FIELDS IN THIS PROGRAM     BR011
000560*  03/30/05  DMS  CR-2401    BLANK/UNRECOGNIZED PAY-STATUS ON THE    BR012
000570*                            HEADER NOW DEFAULTS TO PENDING          BR013
000580*  03/18/09  RVN  CR-2692    MONTH-REVENUE-TBL WAS KEYED BY MONTH    BR062
000590*                            NUMBER ALONE - PAID INVOICES FROM       BR063
000600*                            DIFFERENT YEARS WERE LANDING IN THE     BR064
000610*                            SAME 12 BUCKETS.  ADDED YR-TBL SO THE   BR065
000620*                            MONTHLY REVENUE REPORT BREAKS BY        BR066
000630*                            YEAR AND MONTH, NOT MONTH ALONE         BR067
000640*-----------------------------------------------------------------
000650
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER. IBM-390.
000690 OBJECT-COMPUTER. IBM-390.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT SYSOUT
000750         ASSIGN TO UT-S-SYSOUT
000760         ORGANIZATION IS SEQUENTIAL.
000770
000780     SELECT INVHDR
000790         ASSIGN TO UT-S-INVHDR
000800         ACCESS MODE IS SEQUENTIAL
000810         FILE STATUS IS INVHDR-STATUS.
000820
000830     SELECT BILLITEM
000840         ASSIGN TO UT-S-BILLITEM
000850         ACCESS MODE IS SEQUENTIAL
000860         FILE STATUS IS BILLITEM-STATUS.
000870
000880     SELECT BILRPT
000890         ASSIGN TO UT-S-BILRPT
000900         ACCESS MODE IS SEQUENTIAL
000910         FILE STATUS IS BILRPT-STATUS.
000920
000930 DATA DIVISION.
000940 FILE SECTION.
000950 FD  SYSOUT
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD
000980     RECORD CONTAINS 130 CHARACTERS
000990     BLOCK CONTAINS 0 RECORDS
001000     DATA RECORD IS SYSOUT-REC.
001010 01  SYSOUT-REC                     PIC X(130).
001020
001030****** ONE RECORD PER INVOICE - SEE COPYBOOK INVHDR
001040 FD  INVHDR
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 120 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS INVOICE-HEADER-REC.
001100 COPY INVHDR.
001110
001120****** ONE RECORD PER LINE ITEM, GROUPED BY INVOICE-ID - SEE BILLITEM
001130 FD  BILLITEM
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 76 CHARACTERS
001170     BLOCK CONTAINS 0 RECORDS
001180     DATA RECORD IS BILLING-ITEM-REC.
001190 COPY BILLITEM.
001200
001210****** BILLING-SUMMARY-REPORT - SEE 710/720-WRITE-xxx-REPORT
001220 FD  BILRPT
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 80 CHARACTERS
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS BILRPT-REC.
001280 01  BILRPT-REC                     PIC X(80).
001290
001300 WORKING-STORAGE SECTION.
001310
001320 01  FILE-STATUS-CODES.
001330     05  INVHDR-STATUS               PIC X(02).
001340         88  INVHDR-AT-END            VALUE "10".
001350     05  BILLITEM-STATUS             PIC X(02).
001360         88  BILLITEM-AT-END          VALUE "10".
001370     05  BILRPT-STATUS               PIC X(02).
001380     05  FILLER                      PIC X(02).
001390
001400 COPY RPTCTL.
001410
001420*  BUSINESS RULE - REVENUE BY MONTH IS KEYED BY (YEAR, MONTH),      BR050
001430*  NOT MONTH ALONE, SO PAID INVOICES FROM DIFFERENT YEARS DO NOT    BR051
001440*  COLLAPSE INTO THE SAME 12 BUCKETS - YR-TBL IS BUILT AS EACH      BR052
001450*  NEW INVOICE YEAR IS ENCOUNTERED, UP TO 10 YEARS PER RUN          BR053
001460 01  MONTHLY-REVENUE-AREA.
001470     05  YR-TBL-COUNT                 PIC 9(02) COMP.
001480     05  YR-TBL OCCURS 10 TIMES.
001490         10  YR-TBL-YEAR               PIC X(04).
001500         10  YR-TBL-MONTH-REVENUE OCCURS 12 TIMES
001510                                       PIC S9(7)V99 COMP-3.
001520 01  MONTHLY-REVENUE-AREA-X REDEFINES MONTHLY-REVENUE-AREA.
001530     05  FILLER                      PIC X(642).
001540
001550 01  WS-MONTH-NAMES-VAL.
001560     05  FILLER                     PIC X(36)
001570               VALUE "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
001580 01  WS-MONTH-NAMES-TBL REDEFINES WS-MONTH-NAMES-VAL.
001590     05  MONTH-NM OCCURS 12 TIMES    PIC X(03).
001600
001610 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001620     05  TOTAL-INVOICES               PIC 9(07) COMP.
001630     05  PAY-STAT-PENDING-CNT         PIC 9(07) COMP.
001640     05  PAY-STAT-PAID-CNT            PIC 9(07) COMP.
001650     05  PAY-STAT-OVERDUE-CNT         PIC 9(07) COMP.
001660     05  PAY-STAT-CANCELLED-CNT       PIC 9(07) COMP.
001670     05  TOTAL-REVENUE                PIC S9(9)V99 COMP-3.
001680     05  PENDING-AMOUNT                PIC S9(9)V99 COMP-3.
001690     05  OVERDUE-AMOUNT                PIC S9(9)V99 COMP-3.
001700     05  CURRENT-SUBTOTAL-ACCUM        PIC S9(7)V99 COMP-3.
001710     05  MTH-IDX                      PIC 9(02) COMP.
001720     05  YR-IDX                       PIC 9(02) COMP.
001730     05  FILLER                      PIC X(02).
001740 01  COUNTERS-IDXS-AND-ACCUMULATORS-X REDEFINES
001750                        COUNTERS-IDXS-AND-ACCUMULATORS.
001760     05  FILLER                      PIC X(47).
001770
001780 01  WS-BILL-CALC-REC.
001790     05  WS-CALC-TYPE-SW             PIC X.
001800         88  WS-ITEM-CALC              VALUE "I".
001810         88  WS-INVOICE-CALC           VALUE "N".
001820     05  WS-BC-QUANTITY               PIC 9(03) COMP-3.
001830     05  WS-BC-UNIT-PRICE             PIC S9(5)V99 COMP-3.
001840     05  WS-BC-ITEM-TOTAL             PIC S9(5)V99 COMP-3.
001850     05  WS-BC-SUBTOTAL               PIC S9(7)V99 COMP-3.
001860     05  WS-BC-TAX                    PIC S9(7)V99 COMP-3.
001870     05  WS-BC-TOTAL                  PIC S9(7)V99 COMP-3.
001880 01  WS-BILL-CALC-REC-X REDEFINES WS-BILL-CALC-REC.
001890     05  FILLER                      PIC X(24).
001900
001910 01  WS-RETURN-CD                    PIC 9(04) COMP.
001920
001930 01  MISC-FIELDS.
001940     05  WS-CURRENT-INVOICE-ID        PIC X(07).
001950     05  WS-PAY-STATUS-WORK           PIC X(10).
001960     05  WS-INV-MM                    PIC 9(02).
001970     05  WS-INV-YYYY                  PIC X(04).
001980     05  FILLER                      PIC X(05).
001990 01  MISC-FIELDS-X REDEFINES MISC-FIELDS.
002000     05  FILLER                      PIC X(28).
002010
002020 77  MORE-ITEM-SW                    PIC X(01) VALUE "Y".
002030     88  NO-MORE-ITEMS                 VALUE "N".
002040 77  MORE-HDR-SW                      PIC X(01) VALUE "Y".
002050     88  NO-MORE-HDRS                  VALUE "N".
002060 01  FLAGS-AND-SWITCHES.
002070     05  FIRST-GROUP-SW               PIC X(01) VALUE "Y".
002080         88  NOT-FIRST-GROUP            VALUE "N".
002090     05  HDR-MATCH-SW                 PIC X(01) VALUE "N".
002100         88  HDR-MATCHED                 VALUE "Y".
002110     05  FILLER                      PIC X(04).
002120
002130 01  WS-RPT-LINE.
002140     05  WS-RPT-LABEL                PIC X(40).
002150     05  WS-RPT-VALUE                PIC Z,ZZZ,ZZ9.99.
002160     05  FILLER                      PIC X(27).
002170 01  WS-RPT-LINE-X REDEFINES WS-RPT-LINE.
002180     05  FILLER                      PIC X(80).
002190
002200 01  WS-RPT-CNT-LINE.
002210     05  WS-CNT-LABEL                PIC X(40).
002220     05  WS-CNT-VALUE                PIC Z,ZZZ,ZZ9.
002230     05  FILLER                      PIC X(33).
002240
002250 01  WS-RPT-TITLE.
002260     05  FILLER                      PIC X(22) VALUE SPACES.
002270     05  FILLER                      PIC X(36)
002280               VALUE "BILLING SUMMARY REPORT".
002290     05  FILLER                      PIC X(22) VALUE SPACES.
002300
002310 01  WS-MONTH-HDR.
002320     05  FILLER                      PIC X(80)
002330               VALUE "REVENUE BY MONTH - PAID INVOICES".
002340
002350 01  WS-YEAR-RPT-REC.
002360     05  FILLER                      PIC X(05) VALUE SPACES.
002370     05  FILLER                      PIC X(07) VALUE "YEAR:  ".
002380     05  YEAR-RPT-YEAR-O             PIC X(04).
002390     05  FILLER                      PIC X(64) VALUE SPACES.
002400
002410 01  WS-MONTH-RPT-REC.
002420     05  MONTH-RPT-NAME-O            PIC X(03).
002430     05  FILLER                      PIC X(02) VALUE ": ".
002440     05  MONTH-RPT-AMOUNT-O          PIC Z,ZZZ,ZZ9.99.
002450     05  FILLER                      PIC X(63) VALUE SPACES.
002460
002470 COPY ABENDREC.
002480
002490 PROCEDURE DIVISION.
002500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002510     PERFORM 100-MAINLINE THRU 100-EXIT
002520             UNTIL NO-MORE-ITEMS.
002530     PERFORM 500-FINISH-INVOICE-GROUP THRU 500-EXIT.
002540     PERFORM 999-CLEANUP THRU 999-EXIT.
002550     MOVE +0 TO RETURN-CODE.
002560     GOBACK.
002570
002580 000-HOUSEKEEPING.
002590     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002600     DISPLAY "******** BEGIN JOB BILRPT01 ********".
002610     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, RPTCTL-COUNTERS,
002620                MONTHLY-REVENUE-AREA.
002630     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002640     PERFORM 900-READ-BILLITEM THRU 900-EXIT.
002650     PERFORM 920-READ-INVHDR THRU 920-EXIT.
002660     IF NO-MORE-ITEMS
002670         MOVE "EMPTY BILLING ITEM INPUT FILE" TO ABEND-REASON
002680         GO TO 1000-ABEND-RTN.
002690 000-EXIT.
002700     EXIT.
002710
002720 100-MAINLINE.
002730     MOVE "100-MAINLINE" TO PARA-NAME.
002740     ADD +1 TO RPTCTL-RECORDS-READ.
002750*  BUSINESS RULE - BILLITEM IS GROUPED BY INVOICE-ID - A CHANGE OF   BR014
002760*  KEY CLOSES OUT THE PRIOR INVOICE BEFORE STARTING THE NEW ONE      BR015
002770     IF FIRST-GROUP-SW = "Y" OR BI-INVOICE-ID NOT = WS-CURRENT-INVOICE-ID
002780         IF NOT FIRST-GROUP-SW = "Y"
002790             PERFORM 500-FINISH-INVOICE-GROUP THRU 500-EXIT
002800         END-IF
002810         MOVE "N" TO FIRST-GROUP-SW
002820         MOVE BI-INVOICE-ID TO WS-CURRENT-INVOICE-ID
002830         MOVE ZERO TO CURRENT-SUBTOTAL-ACCUM
002840         PERFORM 550-MATCH-INVOICE-HEADER THRU 550-EXIT
002850     END-IF.
002860     PERFORM 300-CALC-ITEM-TOTAL THRU 300-EXIT.
002870     PERFORM 900-READ-BILLITEM THRU 900-EXIT.
002880 100-EXIT.
002890     EXIT.
002900
002910 300-CALC-ITEM-TOTAL.
002920     MOVE "300-CALC-ITEM-TOTAL" TO PARA-NAME.
002930*  BUSINESS RULE - ITEM-TOTAL = QUANTITY * UNIT-PRICE, CALCULATED    BR016
002940*  BY BILLCALC, NOT TAKEN AS GIVEN ON THE DETAIL RECORD              BR017
002950     MOVE "I" TO WS-CALC-TYPE-SW.
002960     MOVE QUANTITY TO WS-BC-QUANTITY.
002970     MOVE UNIT-PRICE TO WS-BC-UNIT-PRICE.
002980     CALL 'BILLCALC' USING WS-BILL-CALC-REC, WS-RETURN-CD.
002990     MOVE WS-BC-ITEM-TOTAL TO ITEM-TOTAL.
003000     ADD WS-BC-ITEM-TOTAL TO CURRENT-SUBTOTAL-ACCUM.
003010 300-EXIT.
003020     EXIT.
003030
003040 500-FINISH-INVOICE-GROUP.
003050     MOVE "500-FINISH-INVOICE-GROUP" TO PARA-NAME.
003060     MOVE "N" TO WS-CALC-TYPE-SW.
003070     MOVE CURRENT-SUBTOTAL-ACCUM TO WS-BC-SUBTOTAL.
003080     CALL 'BILLCALC' USING WS-BILL-CALC-REC, WS-RETURN-CD.
003090     ADD +1 TO TOTAL-INVOICES.
003100
003110*  BUSINESS RULE - A BLANK OR UNRECOGNIZED PAY-STATUS ON THE         BR018
003120*  HEADER DEFAULTS TO PENDING                                        BR019
003130     IF HDR-MATCHED
003140         MOVE PAY-STATUS TO WS-PAY-STATUS-WORK
003150         MOVE INV-DATE-MM TO WS-INV-MM
003160         MOVE INV-DATE-YYYY TO WS-INV-YYYY
003170     ELSE
003180         MOVE SPACES TO WS-PAY-STATUS-WORK
003190         MOVE ZERO TO WS-INV-MM
003200         MOVE SPACES TO WS-INV-YYYY
003210     END-IF.
003220     IF WS-PAY-STATUS-WORK NOT = "PENDING   " AND
003230        WS-PAY-STATUS-WORK NOT = "PAID      " AND
003240        WS-PAY-STATUS-WORK NOT = "OVERDUE   " AND
003250        WS-PAY-STATUS-WORK NOT = "CANCELLED "
003260         MOVE "PENDING   " TO WS-PAY-STATUS-WORK
003270     END-IF.
003280
003290     EVALUATE WS-PAY-STATUS-WORK
003300         WHEN "PENDING   "
003310             ADD +1 TO PAY-STAT-PENDING-CNT
003320             ADD WS-BC-TOTAL TO PENDING-AMOUNT
003330         WHEN "PAID      "
003340             ADD +1 TO PAY-STAT-PAID-CNT
003350             ADD WS-BC-TOTAL TO TOTAL-REVENUE
003360             PERFORM 600-ADD-MONTHLY-REVENUE THRU 600-EXIT
003370         WHEN "OVERDUE   "
003380             ADD +1 TO PAY-STAT-OVERDUE-CNT
003390             ADD WS-BC-TOTAL TO OVERDUE-AMOUNT
003400         WHEN "CANCELLED "
003410             ADD +1 TO PAY-STAT-CANCELLED-CNT
003420     END-EVALUATE.
003430 500-EXIT.
003440     EXIT.
003450
003460 550-MATCH-INVOICE-HEADER.
003470     MOVE "550-MATCH-INVOICE-HEADER" TO PARA-NAME.
003480*  BUSINESS RULE - INVHDR AND BILLITEM ARE BOTH IN INVOICE-ID        BR020
003490*  SEQUENCE, MERGED THE SAME WAY PATLIST MERGES ITS TWO FILES        BR021
003500     MOVE "N" TO HDR-MATCH-SW.
003510 555-MATCH-LOOP.
003520     IF NO-MORE-HDRS
003530         GO TO 550-EXIT.
003540     IF INVOICE-ID = WS-CURRENT-INVOICE-ID
003550         MOVE "Y" TO HDR-MATCH-SW
003560         GO TO 550-EXIT.
003570     IF INVOICE-ID < WS-CURRENT-INVOICE-ID
003580         PERFORM 920-READ-INVHDR THRU 920-EXIT
003590         GO TO 555-MATCH-LOOP.
003600 550-EXIT.
003610     EXIT.
003620
003630 600-ADD-MONTHLY-REVENUE.
003640     MOVE "600-ADD-MONTHLY-REVENUE" TO PARA-NAME.
003650     IF WS-INV-MM NUMERIC AND WS-INV-MM > 0 AND WS-INV-MM < 13
003660         MOVE WS-INV-MM TO MTH-IDX
003670         PERFORM 610-FIND-YEAR-SLOT THRU 610-EXIT
003680         ADD WS-BC-TOTAL TO
003690             YR-TBL-MONTH-REVENUE(YR-IDX, MTH-IDX)
003700     END-IF.
003710 600-EXIT.
003720     EXIT.
003730
003740*  BUSINESS RULE - FINDS THE YR-TBL ROW FOR WS-INV-YYYY, ADDING A   BR054
003750*  NEW ROW THE FIRST TIME A GIVEN YEAR IS SEEN - THIS IS THE        BR055
003760*  (YEAR, MONTH) CONTROL BREAK KEY CALLED FOR BY THE REVENUE        BR056
003770*  SUMMARY - 1000-ABEND-RTN IF MORE THAN 10 YEARS SHOW UP IN ONE    BR057
003780*  RUN, THE TABLE WAS NEVER SIZED FOR THAT                          BR058
003790 610-FIND-YEAR-SLOT.
003800     MOVE "610-FIND-YEAR-SLOT" TO PARA-NAME.
003810     MOVE 1 TO YR-IDX.
003820 615-YEAR-SEARCH-LOOP.
003830     IF YR-IDX > YR-TBL-COUNT
003840         IF YR-TBL-COUNT > 9
003850             MOVE "TOO MANY INVOICE YEARS FOR YR-TBL" TO
003860                 ABEND-REASON
003870             GO TO 1000-ABEND-RTN
003880         END-IF
003890         ADD +1 TO YR-TBL-COUNT
003900         MOVE YR-TBL-COUNT TO YR-IDX
003910         MOVE WS-INV-YYYY TO YR-TBL-YEAR(YR-IDX)
003920         GO TO 610-EXIT
003930     END-IF.
003940     IF YR-TBL-YEAR(YR-IDX) = WS-INV-YYYY
003950         GO TO 610-EXIT.
003960     ADD +1 TO YR-IDX.
003970     GO TO 615-YEAR-SEARCH-LOOP.
003980 610-EXIT.
003990     EXIT.
004000
004010 700-WRITE-RPT-LINE.
004020     MOVE "700-WRITE-RPT-LINE" TO PARA-NAME.
004030     WRITE BILRPT-REC FROM WS-RPT-LINE.
004040     ADD +1 TO RPTCTL-RECORDS-WRITTEN.
004050 700-EXIT.
004060     EXIT.
004070
004080 705-WRITE-CNT-LINE.
004090     MOVE "705-WRITE-CNT-LINE" TO PARA-NAME.
004100     WRITE BILRPT-REC FROM WS-RPT-CNT-LINE.
004110     ADD +1 TO RPTCTL-RECORDS-WRITTEN.
004120 705-EXIT.
004130     EXIT.
004140
004150 710-WRITE-SUMMARY-REPORT.
004160     MOVE "710-WRITE-SUMMARY-REPORT" TO PARA-NAME.
004170     WRITE BILRPT-REC FROM WS-RPT-TITLE.
004180     MOVE SPACES TO WS-RPT-LINE.
004190     WRITE BILRPT-REC FROM WS-RPT-LINE.
004200
004210     MOVE "TOTAL INVOICES" TO WS-CNT-LABEL.
004220     MOVE TOTAL-INVOICES TO WS-CNT-VALUE.
004230     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
004240
004250     MOVE "TOTAL REVENUE" TO WS-RPT-LABEL.
004260     MOVE TOTAL-REVENUE TO WS-RPT-VALUE.
004270     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
004280
004290     MOVE "PENDING AMOUNT" TO WS-RPT-LABEL.
004300     MOVE PENDING-AMOUNT TO WS-RPT-VALUE.
004310     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
004320
004330     MOVE "OVERDUE AMOUNT" TO WS-RPT-LABEL.
004340     MOVE OVERDUE-AMOUNT TO WS-RPT-VALUE.
004350     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
004360
004370     MOVE "PENDING" TO WS-CNT-LABEL.
004380     MOVE PAY-STAT-PENDING-CNT TO WS-CNT-VALUE.
004390     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
004400
004410     MOVE "PAID" TO WS-CNT-LABEL.
004420     MOVE PAY-STAT-PAID-CNT TO WS-CNT-VALUE.
004430     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
004440
004450     MOVE "OVERDUE" TO WS-CNT-LABEL.
004460     MOVE PAY-STAT-OVERDUE-CNT TO WS-CNT-VALUE.
004470     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
004480
004490     MOVE "CANCELLED" TO WS-CNT-LABEL.
004500     MOVE PAY-STAT-CANCELLED-CNT TO WS-CNT-VALUE.
004510     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
004520 710-EXIT.
004530     EXIT.
004540
004550*  BUSINESS RULE - ONE YEAR BLOCK PER YR-TBL ROW, TWELVE MONTH       BR059
004560*  LINES UNDER EACH, SO THE PRINTED BREAK MATCHES THE (YEAR,         BR060
004570*  MONTH) KEY THE TABLE IS BUILT ON                                  BR061
004580 720-WRITE-MONTHLY-REPORT.
004590     MOVE "720-WRITE-MONTHLY-REPORT" TO PARA-NAME.
004600     MOVE SPACES TO WS-RPT-LINE.
004610     WRITE BILRPT-REC FROM WS-RPT-LINE.
004620     WRITE BILRPT-REC FROM WS-MONTH-HDR.
004630     PERFORM 725-WRITE-YEAR-BLOCK THRU 725-EXIT
004640             VARYING YR-IDX FROM 1 BY 1
004650             UNTIL YR-IDX > YR-TBL-COUNT.
004660 720-EXIT.
004670     EXIT.
004680
004690 725-WRITE-YEAR-BLOCK.
004700     MOVE YR-TBL-YEAR(YR-IDX) TO YEAR-RPT-YEAR-O.
004710     WRITE BILRPT-REC FROM WS-YEAR-RPT-REC.
004720     PERFORM 730-WRITE-MONTH-LINE THRU 730-EXIT
004730             VARYING MTH-IDX FROM 1 BY 1
004740             UNTIL MTH-IDX > 12.
004750 725-EXIT.
004760     EXIT.
004770
004780 730-WRITE-MONTH-LINE.
004790     MOVE MONTH-NM(MTH-IDX) TO MONTH-RPT-NAME-O.
004800     MOVE YR-TBL-MONTH-REVENUE(YR-IDX, MTH-IDX) TO
004810         MONTH-RPT-AMOUNT-O.
004820     WRITE BILRPT-REC FROM WS-MONTH-RPT-REC.
004830     ADD +1 TO RPTCTL-RECORDS-WRITTEN.
004840 730-EXIT.
004850     EXIT.
004860
004870 800-OPEN-FILES.
004880     MOVE "800-OPEN-FILES" TO PARA-NAME.
004890     OPEN INPUT INVHDR, BILLITEM.
004900     OPEN OUTPUT BILRPT, SYSOUT.
004910 800-EXIT.
004920     EXIT.
004930
004940 850-CLOSE-FILES.
004950     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004960     CLOSE INVHDR, BILLITEM, BILRPT, SYSOUT.
004970 850-EXIT.
004980     EXIT.
004990
005000 900-READ-BILLITEM.
005010     READ BILLITEM
005020         AT END
005030             MOVE "N" TO MORE-ITEM-SW
005040             GO TO 900-EXIT
005050     END-READ.
005060 900-EXIT.
005070     EXIT.
005080
005090 920-READ-INVHDR.
005100     READ INVHDR
005110         AT END
005120             MOVE "N" TO MORE-HDR-SW
005130             GO TO 920-EXIT
005140     END-READ.
005150 920-EXIT.
005160     EXIT.
005170
005180 999-CLEANUP.
005190     MOVE "999-CLEANUP" TO PARA-NAME.
005200     PERFORM 710-WRITE-SUMMARY-REPORT THRU 710-EXIT.
005210     PERFORM 720-WRITE-MONTHLY-REPORT THRU 720-EXIT.
005220     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005230     DISPLAY "** RECORDS READ **".
005240     DISPLAY RPTCTL-RECORDS-READ.
005250     DISPLAY "** RECORDS WRITTEN **".
005260     DISPLAY RPTCTL-RECORDS-WRITTEN.
005270     DISPLAY "******** NORMAL END OF JOB BILRPT01 ********".
005280 999-EXIT.
005290     EXIT.
005300
005310 1000-ABEND-RTN.
005320     WRITE SYSOUT-REC FROM ABEND-REC.
005330     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005340     DISPLAY "*** ABNORMAL END OF JOB - BILRPT01 ***" UPON CONSOLE.
005350     DIVIDE ZERO-VAL INTO ONE-VAL.
