000100******************************************************************
000200* STAFMSTR - STAFF AND PAYROLL ROSTER MASTER RECORD.  ONE RECORD *
000300*            PER EMPLOYEE.  READ BY THE STAFF/PAYROLL SUMMARY    *
000400*            RUN (STFRPT01).                                     *
000500******************************************************************
000600 01  STAFF-MASTER-REC.
000700     05  STAFF-ID                    PIC X(06).
000800     05  STAFF-NAME-BLOCK.
000900         10  STF-FIRST-NAME           PIC X(20).
001000         10  STF-LAST-NAME            PIC X(20).
001100     05  STAFF-NAME-X REDEFINES STAFF-NAME-BLOCK
001200                                      PIC X(40).
001300     05  STAFF-ROLE                  PIC X(14).
001400         88  ROLE-DOCTOR              VALUE "DOCTOR        ".
001500         88  ROLE-NURSE               VALUE "NURSE         ".
001600         88  ROLE-ADMIN               VALUE "ADMIN         ".
001700         88  ROLE-TECHNICIAN          VALUE "TECHNICIAN    ".
001800         88  ROLE-RECEPTIONIST        VALUE "RECEPTIONIST  ".
001900     05  STF-DEPARTMENT              PIC X(20).
002000     05  STF-PHONE                   PIC X(15).
002100     05  STF-EMAIL                   PIC X(40).
002200     05  HIRE-DATE                   PIC X(10).
002300     05  SALARY                      PIC S9(7)V99.
002400     05  STAFF-STATUS                PIC X(10).
002500         88  STAFF-STAT-ACTIVE        VALUE "ACTIVE    ".
002600         88  STAFF-STAT-INACTIVE      VALUE "INACTIVE  ".
002700         88  STAFF-STAT-ON-LEAVE      VALUE "ON_LEAVE  ".
002800     05  FILLER                      PIC X(08).
