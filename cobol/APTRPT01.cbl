000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APTRPT01.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/11/88.
000600 DATE-COMPILED. 04/11/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SUMMARIZES THE APPOINTMENT SCHEDULING
001300*          MASTER FILE (APPTMSTR) PRODUCED BY THE FRONT-DESK
001400*          SCHEDULING SYSTEM.
001500*
001600*          THE DOCTOR REFERENCE FILE (DOCREF) IS LOADED ENTIRELY
001700*          INTO A WORKING-STORAGE TABLE FIRST - IT IS A SMALL FILE,
001800*          A FEW DOZEN DOCTORS AT MOST - SO THAT EACH APPOINTMENT
001900*          CAN BE MATCHED AGAINST ITS DOCTOR'S FIVE AVAILABLE SLOT
002000*          TIMES WITHOUT RE-READING THE FILE.
002100*
002200*          EVERY APPOINTMENT IS CLASSIFIED BY STATUS (DEFAULTING
002300*          UNRECOGNIZED VALUES TO SCHEDULED), BY WHETHER IT FALLS
002400*          TODAY/IN THE FUTURE/IN THE PAST, AND BY VISIT-TYPE
002500*          DURATION.  ACTIVE (SCHEDULED OR CONFIRMED) APPOINTMENTS
002600*          FOR TODAY ARE MATCHED BACK TO THE DOCTOR TABLE SO THE
002700*          REPORT CAN SHOW HOW MANY OF EACH DOCTOR'S FIVE SLOTS
002800*          ARE STILL OPEN.
002900*
003000*          THE RUN PRODUCES THE APPOINTMENT-SUMMARY-REPORT - A
003100*          COUNT PER STATUS, TODAY'S COUNT, UPCOMING COUNT, AND THE
003200*          OPEN-SLOT LINE PER DOCTOR.
003300*
003400******************************************************************
003500
003600           INPUT FILE              -   DDS0001.DOCREF
003700
003800           INPUT FILE              -   DDS0001.APPTMSTR
003900
004000           OUTPUT FILE PRODUCED    -   DDS0001.APTRPT
004100
004200           DUMP FILE               -   SYSOUT
004300
004400******************************************************************
004500*-----------------------------------------------------------------
004600* CHANGE LOG                                                     *
004700*-----------------------------------------------------------------
004800*  DATE      BY   REQUEST    DESCRIPTION                         *   AP001
004900*  --------  ---  ---------  ----------------------------------- *   AP002
005000*  04/11/88  JS   INITIAL    ORIGINAL VERSION - SIX STATUS           AP003
005100*                            COUNTERS, DOCTOR SLOT TABLE LOADED      AP004
005200*                            FROM DOCREF AT START OF RUN             AP005
005300*  11/18/92  RVN  CR-1301    UNRECOGNIZED APPT-STATUS VALUES NOW     AP006
005400*                            DEFAULT TO SCHEDULED PER USER REQUEST   AP007
005500*  02/11/99  PAT  Y2K-0077   Y2K REVIEW - TODAY/UPCOMING/PAST        AP008
005600*                            COMPARE IS A STRAIGHT 10-BYTE STRING    AP009
005700*                            COMPARE ON CCYY-MM-DD, NO 2-DIGIT       AP010
005800*                            YEAR FIELDS IN THIS PROGRAM             AP011
005900*  05/06/04  DMS  CR-2355    DURATION-MINUTES DERIVATION ADDED -     AP012
006000*                            SCHEDULING WANTS ROOM-TIME ESTIMATES    AP013
006050*  03/18/09  RVN  CR-2690    475-CHECK-SLOT-BOOKING WAS TALLYING     AP041
006060*                            A FLAT COUNT AGAINST EACH DOCTOR AND    AP042
006070*                            THROWING AWAY THE ACTUAL SLOT TIMES -   AP043
006080*                            DOC-SLOT-TABLE IS NOW CARRIED INTO      AP044
006090*                            DOC-TABLE AND MATCHED BY APPT-TIME      AP045
006100*-----------------------------------------------------------------
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200         ASSIGN TO UT-S-SYSOUT
007300         ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT DOCREF
007600         ASSIGN TO UT-S-DOCREF
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS DOCREF-STATUS.
007900
008000     SELECT APPTMSTR
008100         ASSIGN TO UT-S-APPTMSTR
008200         ACCESS MODE IS SEQUENTIAL
008300         FILE STATUS IS APPTMSTR-STATUS.
008400
008500     SELECT APTRPT
008600         ASSIGN TO UT-S-APTRPT
008700         ACCESS MODE IS SEQUENTIAL
008800         FILE STATUS IS APTRPT-STATUS.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SYSOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 130 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC                     PIC X(130).
009900
010000****** SMALL REFERENCE FILE - SEE COPYBOOK DOCREF, LOADED ENTIRELY
010100****** INTO DOC-TABLE BY 200-LOAD-DOCTOR-TABLE
010200 FD  DOCREF
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 86 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS DOCTOR-REFERENCE-REC.
010800 COPY DOCREF.
010900
011000****** ONE RECORD PER BOOKED APPOINTMENT - SEE COPYBOOK APPTMSTR
011100 FD  APPTMSTR
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 227 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS APPOINTMENT-MASTER-REC.
011700 COPY APPTMSTR.
011800
011900****** APPOINTMENT-SUMMARY-REPORT - SEE 710/720-WRITE-xxx-REPORT
012000 FD  APTRPT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 80 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS APTRPT-REC.
012600 01  APTRPT-REC                     PIC X(80).
012700
012800 WORKING-STORAGE SECTION.
012900
013000 01  FILE-STATUS-CODES.
013100     05  DOCREF-STATUS               PIC X(02).
013200         88  DOCREF-AT-END            VALUE "10".
013300     05  APPTMSTR-STATUS             PIC X(02).
013400         88  APPTMSTR-AT-END          VALUE "10".
013500     05  APTRPT-STATUS               PIC X(02).
013600     05  FILLER                      PIC X(02).
013700
013800 COPY RPTCTL.
013900
014000 01  DOC-TABLE-AREA.
014100     05  DOC-TABLE-COUNT              PIC 9(03) COMP.
014200     05  DOC-TABLE OCCURS 50 TIMES INDEXED BY DOC-IDX.
014300         10  DOC-TBL-ID               PIC X(06).
014400         10  DOC-TBL-NAME             PIC X(30).
014410*  THE DOCTOR'S FIVE SLOT TIMES, CARRIED OVER FROM DOC-SLOT-TABLE    AP037
014420*  IN THE DOCREF COPYBOOK, EACH WITH ITS OWN BOOKED SWITCH SO        AP038
014430*  475-CHECK-SLOT-BOOKING CAN MATCH A SPECIFIC APPT-TIME RATHER      AP039
014440*  THAN JUST COUNTING HOW MANY APPOINTMENTS CAME IN                  AP040
014450         10  DOC-TBL-SLOT OCCURS 5 TIMES INDEXED BY SLOT-IDX.
014460             15 DOC-TBL-SLOT-TIME      PIC X(05).
014470             15 DOC-TBL-SLOT-BOOKED-SW PIC X(01) VALUE "N".
014480                 88 DOC-TBL-SLOT-IS-BOOKED VALUE "Y".
014600 01  DOC-TABLE-AREA-X REDEFINES DOC-TABLE-AREA.
014700     05  FILLER                      PIC X(3302).
014800
014900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015000     05  APPT-STAT-SCHEDULED-CNT      PIC 9(07) COMP.
015100     05  APPT-STAT-CONFIRMED-CNT      PIC 9(07) COMP.
015200     05  APPT-STAT-COMPLETED-CNT      PIC 9(07) COMP.
015300     05  APPT-STAT-CANCELLED-CNT      PIC 9(07) COMP.
015400     05  APPT-STAT-NO-SHOW-CNT        PIC 9(07) COMP.
015500     05  APPT-STAT-RESCHED-CNT        PIC 9(07) COMP.
015600     05  TODAYS-APPT-COUNT            PIC 9(07) COMP.
015700     05  UPCOMING-APPT-COUNT          PIC 9(07) COMP.
015800     05  DURATION-MINUTES             PIC 9(03) COMP.
015900     05  FILLER                      PIC X(06).
016000 01  COUNTERS-IDXS-AND-ACCUMULATORS-X REDEFINES
016100                        COUNTERS-IDXS-AND-ACCUMULATORS.
016200     05  FILLER                      PIC X(42).
016300
016400 01  MISC-FIELDS.
016500     05  WS-APPT-STATUS-UC            PIC X(12).
016600     05  WS-APPT-TYPE-UC              PIC X(15).
016700 01  MISC-FIELDS-X REDEFINES MISC-FIELDS.
016800     05  FILLER                      PIC X(27).
016900
016910 77  MORE-DOC-SW                     PIC X(01) VALUE "Y".
016920     88  NO-MORE-DOCS                  VALUE "N".
016930 77  MORE-DATA-SW                    PIC X(01) VALUE "Y".
016940     88  NO-MORE-DATA                  VALUE "N".
016950 77  WS-OPEN-SLOT-CNT                PIC 9(02) COMP VALUE ZERO.
017000 01  FLAGS-AND-SWITCHES.
017500     05  DOC-FOUND-SW                PIC X(01) VALUE "N".
017600         88  DOC-ROW-FOUND             VALUE "Y".
017700     05  FILLER                      PIC X(04).
017800
017900 01  WS-RPT-LINE.
018000     05  WS-RPT-LABEL                PIC X(40).
018100     05  WS-RPT-VALUE                PIC Z,ZZZ,ZZ9.
018200     05  FILLER                      PIC X(33).
018300 01  WS-RPT-LINE-X REDEFINES WS-RPT-LINE.
018400     05  FILLER                      PIC X(80).
018500
018600 01  WS-RPT-TITLE.
018700     05  FILLER                      PIC X(18) VALUE SPACES.
018800     05  FILLER                      PIC X(44)
018900               VALUE "APPOINTMENT SUMMARY REPORT".
019000     05  FILLER                      PIC X(18) VALUE SPACES.
019100
019200 01  WS-SLOT-HDR.
019300     05  FILLER                      PIC X(80)
019400               VALUE "OPEN SLOTS BY DOCTOR FOR TODAY'S RUN DATE".
019500
019600 01  WS-SLOT-RPT-REC.
019700     05  SLOT-DOC-NAME-O             PIC X(30).
019800     05  FILLER                      PIC X(04) VALUE SPACES.
019900     05  FILLER                      PIC X(11) VALUE "OPEN SLOTS:".
020000     05  SLOT-OPEN-COUNT-O           PIC Z9.
020100     05  FILLER                      PIC X(33) VALUE SPACES.
020200
020300 COPY ABENDREC.
020400
020500 PROCEDURE DIVISION.
020600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020700     PERFORM 100-MAINLINE THRU 100-EXIT
020800             UNTIL NO-MORE-DATA.
020900     PERFORM 999-CLEANUP THRU 999-EXIT.
021000     MOVE +0 TO RETURN-CODE.
021100     GOBACK.
021200
021300 000-HOUSEKEEPING.
021400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021500     DISPLAY "******** BEGIN JOB APTRPT01 ********".
021600     ACCEPT WS-RUN-DATE-X FROM DATE YYYYMMDD.
021700     MOVE WS-RUN-YYYY TO WS-RUN-YYYY-O.
021800     MOVE WS-RUN-MM TO WS-RUN-MM-O.
021900     MOVE WS-RUN-DD TO WS-RUN-DD-O.
022000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, RPTCTL-COUNTERS,
022100                DOC-TABLE-AREA.
022200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022300     PERFORM 200-LOAD-DOCTOR-TABLE THRU 200-EXIT.
022400     PERFORM 900-READ-APPTMSTR THRU 900-EXIT.
022500     IF NO-MORE-DATA
022600         MOVE "EMPTY APPOINTMENT INPUT FILE" TO ABEND-REASON
022700         GO TO 1000-ABEND-RTN.
022800 000-EXIT.
022900     EXIT.
023000
023100 100-MAINLINE.
023200     MOVE "100-MAINLINE" TO PARA-NAME.
023300     ADD +1 TO RPTCTL-RECORDS-READ.
023400     PERFORM 300-CLASSIFY-STATUS THRU 300-EXIT.
023500     PERFORM 350-CLASSIFY-DATE-FLAGS THRU 350-EXIT.
023600     PERFORM 400-DERIVE-DURATION THRU 400-EXIT.
023700     PERFORM 450-ACCUM-STATUS-COUNT THRU 450-EXIT.
023800     PERFORM 475-CHECK-SLOT-BOOKING THRU 475-EXIT.
023900     PERFORM 900-READ-APPTMSTR THRU 900-EXIT.
024000 100-EXIT.
024100     EXIT.
024200
024300 200-LOAD-DOCTOR-TABLE.
024400     MOVE "200-LOAD-DOCTOR-TABLE" TO PARA-NAME.
024500*  DOCREF IS A FEW DOZEN ROWS AT MOST - LOADED WHOLE INTO            AP014
024600*  DOC-TABLE SO 475-CHECK-SLOT-BOOKING CAN SEARCH IT PER RECORD      AP015
024700     PERFORM 210-READ-DOCREF THRU 210-EXIT.
024800     PERFORM 220-ADD-DOCTOR-ROW THRU 220-EXIT
024900             UNTIL NO-MORE-DOCS.
025000 200-EXIT.
025100     EXIT.
025200
025300 210-READ-DOCREF.
025400     READ DOCREF
025500         AT END
025600             MOVE "N" TO MORE-DOC-SW
025700             GO TO 210-EXIT
025800     END-READ.
025900 210-EXIT.
026000     EXIT.
026100
026200 220-ADD-DOCTOR-ROW.
026300     MOVE "220-ADD-DOCTOR-ROW" TO PARA-NAME.
026400     ADD +1 TO DOC-TABLE-COUNT.
026500     SET DOC-IDX TO DOC-TABLE-COUNT.
026600     MOVE DOCTOR-ID TO DOC-TBL-ID(DOC-IDX).
026700     MOVE DOCTOR-NAME TO DOC-TBL-NAME(DOC-IDX).
026710     PERFORM 225-LOAD-DOCTOR-SLOTS THRU 225-EXIT
026720             VARYING SLOT-IDX FROM 1 BY 1
026730             UNTIL SLOT-IDX > 5.
026900     PERFORM 210-READ-DOCREF THRU 210-EXIT.
027000 220-EXIT.
027100     EXIT.
027150
027160 225-LOAD-DOCTOR-SLOTS.
027170*  CARRIES DOC-SLOT-TABLE'S FIVE HH:MM VALUES OVER FROM DOCREF      AP024
027180*  INTO THE WORKING-STORAGE TABLE, SLOT BY SLOT, SO THE REAL        AP025
027190*  TIMES SURVIVE PAST THE READ INSTEAD OF COLLAPSING INTO A         AP026
027195*  BARE COUNT                                                       AP027
027200     MOVE DOC-SLOT(SLOT-IDX) TO DOC-TBL-SLOT-TIME(DOC-IDX, SLOT-IDX).
027210     MOVE "N" TO DOC-TBL-SLOT-BOOKED-SW(DOC-IDX, SLOT-IDX).
027220 225-EXIT.
027230     EXIT.
027240
027300 300-CLASSIFY-STATUS.
027400     MOVE "300-CLASSIFY-STATUS" TO PARA-NAME.
027500*  BUSINESS RULE - UNRECOGNIZED APPT-STATUS VALUES DEFAULT TO        AP016
027600*  SCHEDULED                                                         AP017
027700     EVALUATE TRUE
027800         WHEN APPT-STAT-SCHEDULED
027900         WHEN APPT-STAT-CONFIRMED
028000         WHEN APPT-STAT-COMPLETED
028100         WHEN APPT-STAT-CANCELLED
028200         WHEN APPT-STAT-NO-SHOW
028300         WHEN APPT-STAT-RESCHEDULED
028400             CONTINUE
028500         WHEN OTHER
028600             MOVE "SCHEDULED   " TO APPT-STATUS
028700     END-EVALUATE.
028800 300-EXIT.
028900     EXIT.
029000
029100 350-CLASSIFY-DATE-FLAGS.
029200     MOVE "350-CLASSIFY-DATE-FLAGS" TO PARA-NAME.
029300*  BUSINESS RULE - TODAY/UPCOMING/PAST IS A STRAIGHT STRING          AP018
029400*  COMPARE OF APPT-DATE AGAINST THE RUN DATE, BOTH CCYY-MM-DD        AP019
029500     IF APPT-DATE = WS-RUN-DATE-DISPLAY(1:10)
029600         ADD +1 TO TODAYS-APPT-COUNT
029700     ELSE
029800         IF APPT-DATE > WS-RUN-DATE-DISPLAY(1:10)
029900             ADD +1 TO UPCOMING-APPT-COUNT
030000         END-IF
030100     END-IF.
030200 350-EXIT.
030300     EXIT.
030400
030500 400-DERIVE-DURATION.
030600     MOVE "400-DERIVE-DURATION" TO PARA-NAME.
030700*  BUSINESS RULE - DURATION BY APPT-TYPE, CASE-INSENSITIVE,          AP020
030800*  DEFAULT 30 MINUTES FOR AN UNRECOGNIZED TYPE                       AP021
030900     MOVE APPT-TYPE TO WS-APPT-TYPE-UC.
031000     INSPECT WS-APPT-TYPE-UC CONVERTING
031100             "abcdefghijklmnopqrstuvwxyz" TO
031200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031300     EVALUATE WS-APPT-TYPE-UC
031400         WHEN "CONSULTATION   "
031500             MOVE 30 TO DURATION-MINUTES
031600         WHEN "FOLLOW-UP      "
031700             MOVE 15 TO DURATION-MINUTES
031800         WHEN "EMERGENCY      "
031900             MOVE 60 TO DURATION-MINUTES
032000         WHEN "ROUTINE        "
032100             MOVE 20 TO DURATION-MINUTES
032200         WHEN OTHER
032300             MOVE 30 TO DURATION-MINUTES
032400     END-EVALUATE.
032500 400-EXIT.
032600     EXIT.
032700
032800 450-ACCUM-STATUS-COUNT.
032900     MOVE "450-ACCUM-STATUS-COUNT" TO PARA-NAME.
033000     EVALUATE TRUE
033100         WHEN APPT-STAT-SCHEDULED
033200             ADD +1 TO APPT-STAT-SCHEDULED-CNT
033300         WHEN APPT-STAT-CONFIRMED
033400             ADD +1 TO APPT-STAT-CONFIRMED-CNT
033500         WHEN APPT-STAT-COMPLETED
033600             ADD +1 TO APPT-STAT-COMPLETED-CNT
033700         WHEN APPT-STAT-CANCELLED
033800             ADD +1 TO APPT-STAT-CANCELLED-CNT
033900         WHEN APPT-STAT-NO-SHOW
034000             ADD +1 TO APPT-STAT-NO-SHOW-CNT
034100         WHEN APPT-STAT-RESCHEDULED
034200             ADD +1 TO APPT-STAT-RESCHED-CNT
034300     END-EVALUATE.
034400 450-EXIT.
034500     EXIT.
034600
034700 475-CHECK-SLOT-BOOKING.
034800     MOVE "475-CHECK-SLOT-BOOKING" TO PARA-NAME.
034900*  BUSINESS RULE - A DOCTOR-ID/APPT-DATE/APPT-TIME COMBINATION IS    AP031
034910*  AVAILABLE UNLESS AN EXISTING APPOINTMENT FOR THAT DOCTOR, DATE    AP032
034920*  AND TIME IS ITSELF SCHEDULED OR CONFIRMED - MATCH THE SPECIFIC    AP033
034930*  SLOT TIME, DON'T JUST TALLY A COUNT AGAINST THE DOCTOR            AP034
035100     IF APPT-DATE NOT = WS-RUN-DATE-DISPLAY(1:10)
035200         GO TO 475-EXIT.
035300     IF NOT APPT-STAT-SCHEDULED AND NOT APPT-STAT-CONFIRMED
035400         GO TO 475-EXIT.
035500
035600     MOVE "N" TO DOC-FOUND-SW.
035700     SET DOC-IDX TO 1.
035800     SEARCH DOC-TABLE
035900         AT END
036000             MOVE "N" TO DOC-FOUND-SW
036100         WHEN DOC-TBL-ID(DOC-IDX) = APPT-DOCTOR-ID
036200             MOVE "Y" TO DOC-FOUND-SW
036300     END-SEARCH.
036310     IF DOC-ROW-FOUND
036320         SET SLOT-IDX TO 1
036330         SEARCH DOC-TBL-SLOT
036340             AT END
036350                 CONTINUE
036360             WHEN DOC-TBL-SLOT-TIME(DOC-IDX, SLOT-IDX) = APPT-TIME
036370                 MOVE "Y" TO
036380                     DOC-TBL-SLOT-BOOKED-SW(DOC-IDX, SLOT-IDX)
036390         END-SEARCH
036395     END-IF.
036500 475-EXIT.
036600     EXIT.
036700
036800 700-WRITE-RPT-LINE.
036900     MOVE "700-WRITE-RPT-LINE" TO PARA-NAME.
037000     WRITE APTRPT-REC FROM WS-RPT-LINE.
037100     ADD +1 TO RPTCTL-RECORDS-WRITTEN.
037200 700-EXIT.
037300     EXIT.
037400
037500 710-WRITE-SUMMARY-REPORT.
037600     MOVE "710-WRITE-SUMMARY-REPORT" TO PARA-NAME.
037700     WRITE APTRPT-REC FROM WS-RPT-TITLE.
037800     MOVE SPACES TO WS-RPT-LINE.
037900     WRITE APTRPT-REC FROM WS-RPT-LINE.
038000
038100     MOVE "SCHEDULED" TO WS-RPT-LABEL.
038200     MOVE APPT-STAT-SCHEDULED-CNT TO WS-RPT-VALUE.
038300     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
038400
038500     MOVE "CONFIRMED" TO WS-RPT-LABEL.
038600     MOVE APPT-STAT-CONFIRMED-CNT TO WS-RPT-VALUE.
038700     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
038800
038900     MOVE "COMPLETED" TO WS-RPT-LABEL.
039000     MOVE APPT-STAT-COMPLETED-CNT TO WS-RPT-VALUE.
039100     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
039200
039300     MOVE "CANCELLED" TO WS-RPT-LABEL.
039400     MOVE APPT-STAT-CANCELLED-CNT TO WS-RPT-VALUE.
039500     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
039600
039700     MOVE "NO SHOW" TO WS-RPT-LABEL.
039800     MOVE APPT-STAT-NO-SHOW-CNT TO WS-RPT-VALUE.
039900     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
040000
040100     MOVE "RESCHEDULED" TO WS-RPT-LABEL.
040200     MOVE APPT-STAT-RESCHED-CNT TO WS-RPT-VALUE.
040300     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
040400
040500     MOVE "TODAY'S APPOINTMENTS" TO WS-RPT-LABEL.
040600     MOVE TODAYS-APPT-COUNT TO WS-RPT-VALUE.
040700     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
040800
040900     MOVE "UPCOMING APPOINTMENTS" TO WS-RPT-LABEL.
041000     MOVE UPCOMING-APPT-COUNT TO WS-RPT-VALUE.
041100     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
041200 710-EXIT.
041300     EXIT.
041400
041500 720-WRITE-SLOT-REPORT.
041600     MOVE "720-WRITE-SLOT-REPORT" TO PARA-NAME.
041700     MOVE SPACES TO WS-RPT-LINE.
041800     WRITE APTRPT-REC FROM WS-RPT-LINE.
041900     WRITE APTRPT-REC FROM WS-SLOT-HDR.
042000     PERFORM 730-WRITE-SLOT-LINE THRU 730-EXIT
042100             VARYING DOC-IDX FROM 1 BY 1
042200             UNTIL DOC-IDX > DOC-TABLE-COUNT.
042300 720-EXIT.
042400     EXIT.
042500
042600 730-WRITE-SLOT-LINE.
042700     MOVE DOC-TBL-NAME(DOC-IDX) TO SLOT-DOC-NAME-O.
042750     MOVE ZERO TO WS-OPEN-SLOT-CNT.
042760     PERFORM 735-COUNT-OPEN-SLOT THRU 735-EXIT
042770             VARYING SLOT-IDX FROM 1 BY 1
042780             UNTIL SLOT-IDX > 5.
042790     MOVE WS-OPEN-SLOT-CNT TO SLOT-OPEN-COUNT-O.
043300     MOVE SPACES TO APTRPT-REC.
043400     WRITE APTRPT-REC FROM WS-SLOT-RPT-REC.
043500     ADD +1 TO RPTCTL-RECORDS-WRITTEN.
043600 730-EXIT.
043700     EXIT.
043750
043760 735-COUNT-OPEN-SLOT.
043770*  AN OPEN SLOT IS A NON-BLANK SLOT TIME THAT NEVER MATCHED AN       AP035
043780*  ACTIVE APPOINTMENT IN 475-CHECK-SLOT-BOOKING ABOVE                AP036
043790     IF DOC-TBL-SLOT-TIME(DOC-IDX, SLOT-IDX) NOT = SPACES
043800         AND NOT DOC-TBL-SLOT-IS-BOOKED(DOC-IDX, SLOT-IDX)
043810         ADD +1 TO WS-OPEN-SLOT-CNT
043820     END-IF.
043830 735-EXIT.
043840     EXIT.
043850
043900 800-OPEN-FILES.
044000     MOVE "800-OPEN-FILES" TO PARA-NAME.
044100     OPEN INPUT DOCREF, APPTMSTR.
044200     OPEN OUTPUT APTRPT, SYSOUT.
044300 800-EXIT.
044400     EXIT.
044500
044600 850-CLOSE-FILES.
044700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
044800     CLOSE DOCREF, APPTMSTR, APTRPT, SYSOUT.
044900 850-EXIT.
045000     EXIT.
045100
045200 900-READ-APPTMSTR.
045300     READ APPTMSTR
045400         AT END
045500             MOVE "N" TO MORE-DATA-SW
045600             GO TO 900-EXIT
045700     END-READ.
045800 900-EXIT.
045900     EXIT.
046000
046100 999-CLEANUP.
046200     MOVE "999-CLEANUP" TO PARA-NAME.
046300     PERFORM 710-WRITE-SUMMARY-REPORT THRU 710-EXIT.
046400     PERFORM 720-WRITE-SLOT-REPORT THRU 720-EXIT.
046500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046600     DISPLAY "** RECORDS READ **".
046700     DISPLAY RPTCTL-RECORDS-READ.
046800     DISPLAY "** RECORDS WRITTEN **".
046900     DISPLAY RPTCTL-RECORDS-WRITTEN.
047000     DISPLAY "******** NORMAL END OF JOB APTRPT01 ********".
047100 999-EXIT.
047200     EXIT.
047300
047400 1000-ABEND-RTN.
047500     WRITE SYSOUT-REC FROM ABEND-REC.
047600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047700     DISPLAY "*** ABNORMAL END OF JOB - APTRPT01 ***" UPON CONSOLE.
047800     DIVIDE ZERO-VAL INTO ONE-VAL.
