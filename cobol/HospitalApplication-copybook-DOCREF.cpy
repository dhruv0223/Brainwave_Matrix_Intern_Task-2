000100******************************************************************
000200* DOCREF   - DOCTOR REFERENCE TABLE RECORD.  SMALL LOOKUP FILE   *
000300*            LOADED ENTIRELY INTO A WORKING-STORAGE TABLE BY THE *
000400*            APPOINTMENT SUMMARY RUN (APTRPT01) SO THAT THE       *
000500*            FIVE AVAILABLE SLOT TIMES CAN BE CROSS-REFERENCED    *
000600*            AGAINST BOOKED APPOINTMENTS FOR A DOCTOR/DATE.        *
000700******************************************************************
000800 01  DOCTOR-REFERENCE-REC.
000900     05  DOCTOR-ID                   PIC X(06).
001000     05  DOCTOR-NAME                 PIC X(30).
001100     05  DOC-DEPARTMENT              PIC X(20).
001200     05  DOC-SLOT-TABLE.
001300         10  DOC-SLOT                PIC X(05) OCCURS 5 TIMES.
001400     05  FILLER                      PIC X(05).
