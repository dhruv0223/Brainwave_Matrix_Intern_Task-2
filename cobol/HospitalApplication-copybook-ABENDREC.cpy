000100******************************************************************
000200* ABENDREC - COMMON ABEND-TRACKING AND DUMP-LINE BLOCK SHARED BY  *
000300*            ALL OF THE NIGHTLY BATCH PROGRAMS.  PARA-NAME IS SET *
000400*            AT THE TOP OF EVERY PARAGRAPH SO THE LAST VALUE ON A *
000500*            DUMP TELLS US WHERE THE JOB DIED.  ABEND-REC IS      *
000600*            WRITTEN TO SYSOUT JUST BEFORE THE FORCED ABEND.      *
000700******************************************************************
000800 01  ABEND-WORK-FIELDS.
000900     05  PARA-NAME                   PIC X(30).
001000     05  ZERO-VAL                    PIC 9(01) VALUE 0.
001100     05  ONE-VAL                     PIC 9(01) VALUE 1.
001200     05  FILLER                      PIC X(08).
001300
001400 01  ABEND-REC.
001500     05  FILLER                      PIC X(04) VALUE "*** ".
001600     05  ABEND-PARA                  PIC X(30).
001700     05  FILLER                      PIC X(02) VALUE SPACES.
001800     05  ABEND-REASON                PIC X(60).
001900     05  FILLER                      PIC X(02) VALUE SPACES.
002000     05  EXPECTED-VAL                PIC X(15).
002100     05  FILLER                      PIC X(02) VALUE SPACES.
002200     05  ACTUAL-VAL                  PIC X(15).
