000100******************************************************************
000200* INVNMSTR - INVENTORY STOCK CONTROL MASTER RECORD.  ONE RECORD  *
000300*            PER STOCKED ITEM.  STOCK-STATUS BELOW IS CARRIED ON *
000400*            THE FILE AS LAST DERIVED BUT IS RE-DERIVED EVERY    *
000500*            RUN BY THE INVENTORY SUMMARY RUN (INVRPT01).        *
000600******************************************************************
000700 01  INVENTORY-MASTER-REC.
000800     05  INVN-ITEM-ID                PIC X(06).
000900     05  ITEM-NAME                   PIC X(30).
001000     05  CATEGORY                    PIC X(20).
001100     05  CURRENT-STOCK               PIC 9(06).
001200     05  MIN-STOCK                   PIC 9(06).
001300     05  MAX-STOCK                   PIC 9(06).
001400     05  INVN-UNIT-PRICE              PIC S9(5)V99.
001500     05  SUPPLIER                    PIC X(20).
001600     05  EXPIRY-DATE                 PIC X(10).
001700     05  EXPIRY-DATE-YMD REDEFINES EXPIRY-DATE.
001800         10  EXP-DATE-YYYY            PIC X(04).
001900         10  EXP-DATE-DASH-1          PIC X(01).
002000         10  EXP-DATE-MM              PIC X(02).
002100         10  EXP-DATE-DASH-2          PIC X(01).
002200         10  EXP-DATE-DD              PIC X(02).
002300     05  STOCK-STATUS                PIC X(12).
002400         88  STOCK-STAT-IN-STOCK      VALUE "IN_STOCK    ".
002500         88  STOCK-STAT-LOW           VALUE "LOW_STOCK   ".
002600         88  STOCK-STAT-OUT           VALUE "OUT_OF_STOCK".
002700         88  STOCK-STAT-EXPIRED       VALUE "EXPIRED     ".
002800     05  FILLER                      PIC X(09).
