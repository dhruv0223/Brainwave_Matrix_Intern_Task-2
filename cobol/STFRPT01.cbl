000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STFRPT01.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 11/07/88.
000600 DATE-COMPILED. 11/07/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SUMMARIZES THE STAFF/PAYROLL ROSTER MASTER
001300*          FILE (STAFMSTR).  EVERY EMPLOYEE ON THE FILE IS COUNTED
001400*          BY ROLE AND BY STATUS, BUT ONLY ACTIVE EMPLOYEES' SALARY
001500*          FIGURES IN THE PAYROLL TOTAL - AN INACTIVE OR ON-LEAVE
001600*          EMPLOYEE IS STILL ON THE ROSTER BUT IS NOT BEING PAID.
001700*
001800*          MONTHLY-PAYROLL IS DERIVED AS ONE TWELFTH OF THE ANNUAL
001900*          ACTIVE PAYROLL TOTAL, ROUNDED, FOR THE BUDGET OFFICE.
002000*
002100*          THE RUN PRODUCES THE STAFF-SUMMARY-REPORT - TOTAL STAFF,
002200*          ACTIVE STAFF, TOTAL PAYROLL, MONTHLY PAYROLL, THE FIVE
002300*          STAFF-ROLE COUNTS, AND THE THREE STAFF-STATUS COUNTS.
002400*
002500******************************************************************
002600
002700           INPUT FILE              -   DDS0001.STAFMSTR
002800
002900           OUTPUT FILE PRODUCED    -   DDS0001.STFRPT
003000
003100           DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400*-----------------------------------------------------------------
003500* CHANGE LOG                                                     *
003600*-----------------------------------------------------------------
003700*  DATE      BY   REQUEST    DESCRIPTION                         *   SR001
003800*  --------  ---  ---------  ----------------------------------- *   SR002
003900*  11/07/88  JS   INITIAL    ORIGINAL VERSION - FIVE ROLE AND        SR003
004000*                            THREE STATUS COUNTERS, PAYROLL TOTAL    SR004
004100*                            RESTRICTED TO ACTIVE STAFF ONLY         SR005
004200*  07/14/95  RVN  CR-1244    MONTHLY-PAYROLL LINE ADDED FOR THE      SR006
004300*                            BUDGET OFFICE - ANNUAL TOTAL / 12       SR007
004400*  02/11/99  PAT  Y2K-0077   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS     SR008
004500*                            ARE CARRIED OR COMPARED IN THIS         SR009
004600*                            PROGRAM - HIRE-DATE IS DISPLAY ONLY     SR010
004700*  05/19/07  DMS  CR-2502    ON_LEAVE STAFF NO LONGER COUNTED AS     SR011
004800*                            ACTIVE PAYROLL - ONLY STAFF-STAT-       SR012
004900*                            ACTIVE NOW FEEDS TOTAL-PAYROLL          SR013
005000*-----------------------------------------------------------------
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100         ASSIGN TO UT-S-SYSOUT
006200         ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT STAFMSTR
006500         ASSIGN TO UT-S-STAFMSTR
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS STAFMSTR-STATUS.
006800
006900     SELECT STFRPT
007000         ASSIGN TO UT-S-STFRPT
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS STFRPT-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 130 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC                     PIC X(130).
008300
008400****** ONE RECORD PER EMPLOYEE - SEE COPYBOOK STAFMSTR
008500 FD  STAFMSTR
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 172 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS STAFF-MASTER-REC.
009100 COPY STAFMSTR.
009200
009300****** STAFF-SUMMARY-REPORT - SEE 710-WRITE-SUMMARY-REPORT
009400 FD  STFRPT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 80 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS STFRPT-REC.
010000 01  STFRPT-REC                     PIC X(80).
010100
010200 WORKING-STORAGE SECTION.
010300
010400 01  FILE-STATUS-CODES.
010500     05  STAFMSTR-STATUS             PIC X(02).
010600         88  STAFMSTR-AT-END          VALUE "10".
010700     05  STFRPT-STATUS               PIC X(02).
010800     05  FILLER                      PIC X(04).
010900
011000 COPY RPTCTL.
011100
011200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011300     05  TOTAL-STAFF                  PIC 9(07) COMP.
011400     05  ACTIVE-STAFF-COUNT           PIC 9(07) COMP.
011500     05  ROLE-DOCTOR-CNT               PIC 9(07) COMP.
011600     05  ROLE-NURSE-CNT                PIC 9(07) COMP.
011700     05  ROLE-ADMIN-CNT                PIC 9(07) COMP.
011800     05  ROLE-TECHNICIAN-CNT           PIC 9(07) COMP.
011900     05  ROLE-RECEPTIONIST-CNT         PIC 9(07) COMP.
012000     05  STATUS-ACTIVE-CNT             PIC 9(07) COMP.
012100     05  STATUS-INACTIVE-CNT           PIC 9(07) COMP.
012200     05  STATUS-ON-LEAVE-CNT           PIC 9(07) COMP.
012300     05  TOTAL-PAYROLL                 PIC S9(9)V99 COMP-3.
012400     05  MONTHLY-PAYROLL               PIC S9(9)V99 COMP-3.
012500 01  COUNTERS-IDXS-AND-ACCUMULATORS-X REDEFINES
012600                        COUNTERS-IDXS-AND-ACCUMULATORS.
012700     05  FILLER                      PIC X(48).
012800
012890 77  MORE-DATA-SW                    PIC X(01) VALUE "Y".
012895     88  NO-MORE-DATA                  VALUE "N".
012900 01  FLAGS-AND-SWITCHES.
013200     05  FILLER                      PIC X(04).
013300 01  FLAGS-AND-SWITCHES-X REDEFINES FLAGS-AND-SWITCHES.
013400     05  FILLER                      PIC X(04).
013500
013600 01  WS-RPT-LINE.
013700     05  WS-RPT-LABEL                PIC X(40).
013800     05  WS-RPT-VALUE                PIC Z,ZZZ,ZZ9.99.
013900     05  FILLER                      PIC X(27).
014000 01  WS-RPT-LINE-X REDEFINES WS-RPT-LINE.
014100     05  FILLER                      PIC X(80).
014200
014300 01  WS-RPT-CNT-LINE.
014400     05  WS-CNT-LABEL                PIC X(40).
014500     05  WS-CNT-VALUE                PIC Z,ZZZ,ZZ9.
014600     05  FILLER                      PIC X(33).
014700
014800 01  WS-RPT-TITLE.
014900     05  FILLER                      PIC X(20) VALUE SPACES.
015000     05  FILLER                      PIC X(40)
015100               VALUE "STAFF SUMMARY REPORT".
015200     05  FILLER                      PIC X(20) VALUE SPACES.
015300
015400 COPY ABENDREC.
015500
015600 PROCEDURE DIVISION.
015700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015800     PERFORM 100-MAINLINE THRU 100-EXIT
015900             UNTIL NO-MORE-DATA.
016000     PERFORM 999-CLEANUP THRU 999-EXIT.
016100     MOVE +0 TO RETURN-CODE.
016200     GOBACK.
016300
016400 000-HOUSEKEEPING.
016500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016600     DISPLAY "******** BEGIN JOB STFRPT01 ********".
016700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, RPTCTL-COUNTERS.
016800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016900     PERFORM 900-READ-STAFMSTR THRU 900-EXIT.
017000     IF NO-MORE-DATA
017100         MOVE "EMPTY STAFF INPUT FILE" TO ABEND-REASON
017200         GO TO 1000-ABEND-RTN.
017300 000-EXIT.
017400     EXIT.
017500
017600 100-MAINLINE.
017700     MOVE "100-MAINLINE" TO PARA-NAME.
017800     ADD +1 TO RPTCTL-RECORDS-READ.
017900     ADD +1 TO TOTAL-STAFF.
018000     PERFORM 300-ACCUM-ROLE-COUNT THRU 300-EXIT.
018100     PERFORM 350-ACCUM-STATUS-COUNT THRU 350-EXIT.
018200     PERFORM 400-ACCUM-PAYROLL THRU 400-EXIT.
018300     PERFORM 900-READ-STAFMSTR THRU 900-EXIT.
018400 100-EXIT.
018500     EXIT.
018600
018700 300-ACCUM-ROLE-COUNT.
018800     MOVE "300-ACCUM-ROLE-COUNT" TO PARA-NAME.
018900     EVALUATE TRUE
019000         WHEN ROLE-DOCTOR
019100             ADD +1 TO ROLE-DOCTOR-CNT
019200         WHEN ROLE-NURSE
019300             ADD +1 TO ROLE-NURSE-CNT
019400         WHEN ROLE-ADMIN
019500             ADD +1 TO ROLE-ADMIN-CNT
019600         WHEN ROLE-TECHNICIAN
019700             ADD +1 TO ROLE-TECHNICIAN-CNT
019800         WHEN ROLE-RECEPTIONIST
019900             ADD +1 TO ROLE-RECEPTIONIST-CNT
020000     END-EVALUATE.
020100 300-EXIT.
020200     EXIT.
020300
020400 350-ACCUM-STATUS-COUNT.
020500     MOVE "350-ACCUM-STATUS-COUNT" TO PARA-NAME.
020600     EVALUATE TRUE
020700         WHEN STAFF-STAT-ACTIVE
020800             ADD +1 TO STATUS-ACTIVE-CNT
020900             ADD +1 TO ACTIVE-STAFF-COUNT
021000         WHEN STAFF-STAT-INACTIVE
021100             ADD +1 TO STATUS-INACTIVE-CNT
021200         WHEN STAFF-STAT-ON-LEAVE
021300             ADD +1 TO STATUS-ON-LEAVE-CNT
021400     END-EVALUATE.
021500 350-EXIT.
021600     EXIT.
021700
021800 400-ACCUM-PAYROLL.
021900     MOVE "400-ACCUM-PAYROLL" TO PARA-NAME.
022000*  BUSINESS RULE - ONLY ACTIVE STAFF'S SALARY COUNTS TOWARD THE      SR014
022100*  PAYROLL TOTAL - INACTIVE AND ON-LEAVE ARE ROSTERED BUT NOT PAID   SR015
022200     IF STAFF-STAT-ACTIVE
022300         ADD SALARY TO TOTAL-PAYROLL
022400     END-IF.
022500 400-EXIT.
022600     EXIT.
022700
022800 700-WRITE-RPT-LINE.
022900     MOVE "700-WRITE-RPT-LINE" TO PARA-NAME.
023000     WRITE STFRPT-REC FROM WS-RPT-LINE.
023100     ADD +1 TO RPTCTL-RECORDS-WRITTEN.
023200 700-EXIT.
023300     EXIT.
023400
023500 705-WRITE-CNT-LINE.
023600     MOVE "705-WRITE-CNT-LINE" TO PARA-NAME.
023700     WRITE STFRPT-REC FROM WS-RPT-CNT-LINE.
023800     ADD +1 TO RPTCTL-RECORDS-WRITTEN.
023900 705-EXIT.
024000     EXIT.
024100
024200 710-WRITE-SUMMARY-REPORT.
024300     MOVE "710-WRITE-SUMMARY-REPORT" TO PARA-NAME.
024400*  BUSINESS RULE - MONTHLY-PAYROLL IS ONE TWELFTH OF THE ANNUAL      SR016
024500*  ACTIVE PAYROLL TOTAL, ROUNDED                                     SR017
024600     COMPUTE MONTHLY-PAYROLL ROUNDED = TOTAL-PAYROLL / 12.
024700     WRITE STFRPT-REC FROM WS-RPT-TITLE.
024800     MOVE SPACES TO WS-RPT-LINE.
024900     WRITE STFRPT-REC FROM WS-RPT-LINE.
025000
025100     MOVE "TOTAL STAFF" TO WS-CNT-LABEL.
025200     MOVE TOTAL-STAFF TO WS-CNT-VALUE.
025300     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
025400
025500     MOVE "ACTIVE STAFF" TO WS-CNT-LABEL.
025600     MOVE ACTIVE-STAFF-COUNT TO WS-CNT-VALUE.
025700     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
025800
025900     MOVE "TOTAL PAYROLL" TO WS-RPT-LABEL.
026000     MOVE TOTAL-PAYROLL TO WS-RPT-VALUE.
026100     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
026200
026300     MOVE "MONTHLY PAYROLL" TO WS-RPT-LABEL.
026400     MOVE MONTHLY-PAYROLL TO WS-RPT-VALUE.
026500     PERFORM 700-WRITE-RPT-LINE THRU 700-EXIT.
026600
026700     MOVE "DOCTOR" TO WS-CNT-LABEL.
026800     MOVE ROLE-DOCTOR-CNT TO WS-CNT-VALUE.
026900     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
027000
027100     MOVE "NURSE" TO WS-CNT-LABEL.
027200     MOVE ROLE-NURSE-CNT TO WS-CNT-VALUE.
027300     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
027400
027500     MOVE "ADMIN" TO WS-CNT-LABEL.
027600     MOVE ROLE-ADMIN-CNT TO WS-CNT-VALUE.
027700     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
027800
027900     MOVE "TECHNICIAN" TO WS-CNT-LABEL.
028000     MOVE ROLE-TECHNICIAN-CNT TO WS-CNT-VALUE.
028100     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
028200
028300     MOVE "RECEPTIONIST" TO WS-CNT-LABEL.
028400     MOVE ROLE-RECEPTIONIST-CNT TO WS-CNT-VALUE.
028500     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
028600
028700     MOVE "ACTIVE" TO WS-CNT-LABEL.
028800     MOVE STATUS-ACTIVE-CNT TO WS-CNT-VALUE.
028900     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
029000
029100     MOVE "INACTIVE" TO WS-CNT-LABEL.
029200     MOVE STATUS-INACTIVE-CNT TO WS-CNT-VALUE.
029300     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
029400
029500     MOVE "ON LEAVE" TO WS-CNT-LABEL.
029600     MOVE STATUS-ON-LEAVE-CNT TO WS-CNT-VALUE.
029700     PERFORM 705-WRITE-CNT-LINE THRU 705-EXIT.
029800 710-EXIT.
029900     EXIT.
030000
030100 800-OPEN-FILES.
030200     MOVE "800-OPEN-FILES" TO PARA-NAME.
030300     OPEN INPUT STAFMSTR.
030400     OPEN OUTPUT STFRPT, SYSOUT.
030500 800-EXIT.
030600     EXIT.
030700
030800 850-CLOSE-FILES.
030900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
031000     CLOSE STAFMSTR, STFRPT, SYSOUT.
031100 850-EXIT.
031200     EXIT.
031300
031400 900-READ-STAFMSTR.
031500     READ STAFMSTR
031600         AT END
031700             MOVE "N" TO MORE-DATA-SW
031800             GO TO 900-EXIT
031900     END-READ.
032000 900-EXIT.
032100     EXIT.
032200
032300 999-CLEANUP.
032400     MOVE "999-CLEANUP" TO PARA-NAME.
032500     PERFORM 710-WRITE-SUMMARY-REPORT THRU 710-EXIT.
032600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032700     DISPLAY "** RECORDS READ **".
032800     DISPLAY RPTCTL-RECORDS-READ.
032900     DISPLAY "** RECORDS WRITTEN **".
033000     DISPLAY RPTCTL-RECORDS-WRITTEN.
033100     DISPLAY "******** NORMAL END OF JOB STFRPT01 ********".
033200 999-EXIT.
033300     EXIT.
033400
033500 1000-ABEND-RTN.
033600     WRITE SYSOUT-REC FROM ABEND-REC.
033700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033800     DISPLAY "*** ABNORMAL END OF JOB - STFRPT01 ***" UPON CONSOLE.
033900     DIVIDE ZERO-VAL INTO ONE-VAL.
