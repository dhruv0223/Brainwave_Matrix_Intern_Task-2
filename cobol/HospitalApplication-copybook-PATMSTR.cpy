000100******************************************************************
000200* PATMSTR  - PATIENT REGISTRY MASTER RECORD                      *
000300*            ONE RECORD PER REGISTERED PATIENT.  FILE IS LOADED  *
000400*            BY THE FRONT-DESK INTAKE SYSTEM AND READ BY THE     *
000500*            PATIENT REGISTRY SUMMARY RUN (PATRPT01).            *
000600******************************************************************
000700 01  PATIENT-MASTER-REC.
000800     05  PATIENT-ID                  PIC X(06).
000900     05  PATIENT-NAME-BLOCK.
001000         10  FIRST-NAME               PIC X(20).
001100         10  LAST-NAME                PIC X(20).
001200     05  PATIENT-NAME-X REDEFINES PATIENT-NAME-BLOCK
001300                                      PIC X(40).
001400     05  AGE                         PIC 9(03).
001500     05  GENDER                      PIC X(10).
001600     05  PHONE                       PIC X(15).
001700     05  EMAIL                       PIC X(40).
001800     05  BLOOD-GROUP                 PIC X(03).
001900     05  INSURANCE                   PIC X(20).
002000     05  ADDRESS                     PIC X(50).
002100     05  EMERGENCY-CONTACT           PIC X(40).
002200     05  STATUS                      PIC X(10).
002300     05  REGISTRATION-DATE           PIC X(10).
002400     05  REGISTRATION-DATE-YMD REDEFINES REGISTRATION-DATE.
002500         10  REG-DATE-YYYY            PIC X(04).
002600         10  REG-DATE-DASH-1          PIC X(01).
002700         10  REG-DATE-MM              PIC X(02).
002800         10  REG-DATE-DASH-2          PIC X(01).
002900         10  REG-DATE-DD              PIC X(02).
003000     05  FILLER                      PIC X(09).
