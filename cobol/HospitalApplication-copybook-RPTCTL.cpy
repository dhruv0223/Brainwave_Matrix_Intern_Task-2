000100******************************************************************
000200* RPTCTL   - COMMON RUN-DATE AND COUNTER BLOCK SHARED BY ALL OF  *
000300*            THE NIGHTLY SUMMARY-REPORT PROGRAMS.                *
000400*            COPY THIS MEMBER INTO WORKING-STORAGE SECTION.      *
000500******************************************************************
000600 01  WS-RUN-DATE-FIELDS.
000700     05  WS-RUN-DATE-YMD.
000800         10  WS-RUN-YYYY             PIC 9(4).
000900         10  WS-RUN-MM               PIC 9(2).
001000         10  WS-RUN-DD               PIC 9(2).
001100     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-YMD
001200                                      PIC 9(8).
001300     05  FILLER                      PIC X(04).
001400
001500 01  WS-RUN-DATE-DISPLAY.
001600     05  WS-RUN-YYYY-O               PIC 9(4).
001700     05  WS-RUN-DASH-1               PIC X VALUE "-".
001800     05  WS-RUN-MM-O                 PIC 9(2).
001900     05  WS-RUN-DASH-2               PIC X VALUE "-".
002000     05  WS-RUN-DD-O                 PIC 9(2).
002100     05  FILLER                      PIC X(04).
002200
002300 01  RPTCTL-COUNTERS.
002400     05  RPTCTL-RECORDS-READ         PIC 9(7) COMP.
002500     05  RPTCTL-RECORDS-WRITTEN      PIC 9(7) COMP.
002600     05  FILLER                      PIC X(04).
