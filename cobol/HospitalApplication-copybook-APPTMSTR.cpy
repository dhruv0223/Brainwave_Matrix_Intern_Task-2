000100******************************************************************
000200* APPTMSTR - APPOINTMENT SCHEDULING MASTER RECORD                *
000300*            ONE RECORD PER BOOKED APPOINTMENT.  KEYED             *
000400*            CONCEPTUALLY BY APPOINTMENT-ID; FILE IS IN             *
000500*            APPOINTMENT-ID SEQUENCE AS PRODUCED BY THE FRONT-      *
000600*            DESK SCHEDULING SYSTEM.                                *
000700******************************************************************
000800 01  APPOINTMENT-MASTER-REC.
000900     05  APPOINTMENT-ID              PIC X(06).
001000     05  APPT-PATIENT-ID             PIC X(06).
001100     05  APPT-PATIENT-NAME           PIC X(40).
001200     05  APPT-DOCTOR-ID              PIC X(06).
001300     05  APPT-DOCTOR-NAME            PIC X(30).
001400     05  APPT-DEPARTMENT             PIC X(20).
001500     05  APPT-DATE                  PIC X(10).
001600     05  APPT-DATE-YMD REDEFINES APPT-DATE.
001700         10  APPT-DATE-YYYY           PIC X(04).
001800         10  APPT-DATE-DASH-1         PIC X(01).
001900         10  APPT-DATE-MM             PIC X(02).
002000         10  APPT-DATE-DASH-2         PIC X(01).
002100         10  APPT-DATE-DD             PIC X(02).
002200     05  APPT-TIME                  PIC X(05).
002300     05  APPT-TYPE                  PIC X(15).
002400     05  APPT-NOTES                 PIC X(60).
002500     05  APPT-STATUS                PIC X(12).
002600         88  APPT-STAT-SCHEDULED     VALUE "SCHEDULED   ".
002700         88  APPT-STAT-CONFIRMED     VALUE "CONFIRMED   ".
002800         88  APPT-STAT-COMPLETED     VALUE "COMPLETED   ".
002900         88  APPT-STAT-CANCELLED     VALUE "CANCELLED   ".
003000         88  APPT-STAT-NO-SHOW       VALUE "NO_SHOW     ".
003100         88  APPT-STAT-RESCHEDULED   VALUE "RESCHEDULED ".
003200     05  APPT-CREATED-DATE           PIC X(10).
003300     05  FILLER                      PIC X(07).
