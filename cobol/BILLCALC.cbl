000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BILLCALC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/02/89.
000600 DATE-COMPILED. 02/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*
001100*          SHARED MONEY-MATH ROUTINE FOR THE BILLING SUMMARY RUN
001200*          (BILRPT01).  CALC-TYPE-SW TELLS US WHICH OF THE TWO
001300*          CALCULATIONS TO DO -
001400*             "I" - EXTEND A LINE ITEM  (QUANTITY * UNIT-PRICE)
001500*             "N" - TOTAL AN INVOICE    (TAX AND GRAND TOTAL
001600*                   FROM A SUBTOTAL ALREADY ACCUMULATED BY
001700*                   BILRPT01 OVER THE ITEM GROUP)
001800*
001900*-----------------------------------------------------------------
002000* CHANGE LOG                                                     *
002100*-----------------------------------------------------------------
002200*  DATE      BY   REQUEST    DESCRIPTION                         *   BC001
002300*  --------  ---  ---------  ----------------------------------- *   BC002
002400*  02/02/89  JS   INITIAL    ORIGINAL VERSION - FLAT 8 PERCENT       BC003
002500*                            TAX RATE PER FINANCE                    BC004
002600*  06/17/93  RVN  CR-0966    ROUNDED CLAUSE ADDED TO ALL THREE       BC005
002700*                            MONEY COMPUTES - AUDIT FOUND PENNY      BC006
002800*                            DRIFT ON LARGE INVOICES                 BC007
002900*  02/11/99  PAT  Y2K-0077   Y2K REVIEW - NO DATE FIELDS IN THIS     BC008
003000*                            PROGRAM, NO CHANGE REQUIRED         *   BC009
003100*-----------------------------------------------------------------
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  TEMP-TAX-RATE              PIC V999 COMP-3 VALUE .080.
004600     05  FILLER                     PIC X(02).
004700 01  MISC-FIELDS-X REDEFINES MISC-FIELDS.
004800     05  TEMP-TAX-RATE-RAW          PIC X(02).
004900     05  FILLER                     PIC X(02).
005000
005100 LINKAGE SECTION.
005200 01  BILL-CALC-REC.
005300     05  CALC-TYPE-SW               PIC X.
005400         88  ITEM-CALC               VALUE "I".
005500         88  INVOICE-CALC            VALUE "N".
005600     05  BC-QUANTITY                PIC 9(03) COMP-3.
005700     05  BC-UNIT-PRICE              PIC S9(5)V99 COMP-3.
005800     05  BC-ITEM-TOTAL              PIC S9(5)V99 COMP-3.
005900     05  BC-SUBTOTAL                PIC S9(7)V99 COMP-3.
006000     05  BC-TAX                     PIC S9(7)V99 COMP-3.
006100     05  BC-TOTAL                   PIC S9(7)V99 COMP-3.
006200 01  BILL-CALC-REC-X REDEFINES BILL-CALC-REC.
006300     05  FILLER                     PIC X(01).
006400     05  BC-ALL-AMOUNTS             PIC X(23).
006500 01  RETURN-CD                      PIC 9(4) COMP.
006600 01  RETURN-CD-RAW REDEFINES RETURN-CD
006700                                    PIC X(02).
006800
006900 PROCEDURE DIVISION USING BILL-CALC-REC, RETURN-CD.
007000     IF ITEM-CALC
007100         PERFORM 100-CALC-ITEM-TOTAL
007200     ELSE IF INVOICE-CALC                                       020989JS
007300         PERFORM 200-CALC-INVOICE-TOTALS.
007400
007500     MOVE ZERO TO RETURN-CD.
007600     GOBACK.
007700
007800 100-CALC-ITEM-TOTAL.
007900*  ITEM-TOTAL = QUANTITY * UNIT-PRICE, 2 DECIMALS             061793RVN
008000     COMPUTE BC-ITEM-TOTAL ROUNDED =
008100             BC-QUANTITY * BC-UNIT-PRICE.
008200
008300 200-CALC-INVOICE-TOTALS.
008400*  FLAT 8 PERCENT TAX, TOTAL = SUBTOTAL + TAX                  061793RVN
008500     COMPUTE BC-TAX ROUNDED =
008600             BC-SUBTOTAL * TEMP-TAX-RATE.
008700     COMPUTE BC-TOTAL ROUNDED =
008800             BC-SUBTOTAL + BC-TAX.
