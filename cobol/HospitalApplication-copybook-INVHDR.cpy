000100******************************************************************
000200* INVHDR   - BILLING INVOICE HEADER RECORD.  ONE RECORD PER       *
000300*            INVOICE.  JOINED TO THE BILLITEM DETAIL FILE BY      *
000400*            INVOICE-ID IN THE BILLING SUMMARY RUN (BILRPT01).    *
000500******************************************************************
000600 01  INVOICE-HEADER-REC.
000700     05  INVOICE-ID                  PIC X(07).
000800     05  INV-PATIENT-ID              PIC X(06).
000900     05  INV-PATIENT-NAME            PIC X(40).
001000     05  INVOICE-DATE                PIC X(10).
001100     05  INVOICE-DATE-YMD REDEFINES INVOICE-DATE.
001200         10  INV-DATE-YYYY            PIC X(04).
001300         10  INV-DATE-DASH-1          PIC X(01).
001400         10  INV-DATE-MM              PIC X(02).
001500         10  INV-DATE-DASH-2          PIC X(01).
001600         10  INV-DATE-DD              PIC X(02).
001700     05  DUE-DATE                    PIC X(10).
001800     05  INV-SUBTOTAL                PIC S9(7)V99.
001900     05  INV-TAX                     PIC S9(7)V99.
002000     05  INV-TOTAL                   PIC S9(7)V99.
002100     05  PAY-STATUS                  PIC X(10).
002200         88  PAY-STAT-PENDING         VALUE "PENDING   ".
002300         88  PAY-STAT-PAID            VALUE "PAID      ".
002400         88  PAY-STAT-OVERDUE         VALUE "OVERDUE   ".
002500         88  PAY-STAT-CANCELLED       VALUE "CANCELLED ".
002600     05  INV-ITEM-COUNT               PIC 9(02).
002700     05  FILLER                      PIC X(08).
